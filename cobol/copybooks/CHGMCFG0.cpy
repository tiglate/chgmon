000100*================================================================*
000200*                C O P Y B O O K   C H G M C F G 0               *
000300*================================================================*
000400*    COPYBOOK......: CHGMCFG0.                                   *
000500*    PROJECT.......: TABLE CHANGE MONITOR - CHGMON               *
000600*    AUTHOR........: R. MUNIZ MERLO                              *
000700*----------------------------------------------------------------*
000800*    DESCRIPTION...: CONTROL RECORD HOLDING THE NAME OF THE      *
000900*                    TABLE BEING MONITORED, ITS PRIMARY KEY      *
001000*                    COLUMN NAME, AND THE SCHEDULE EXPRESSION    *
001100*                    THE JOB WAS SUBMITTED UNDER. READ ONCE AT   *
001200*                    THE START OF EACH CHGMON STEP FROM          *
001300*                    CONFIG-FILE. CFG-CRON IS CARRIED FOR        *
001400*                    OPERATOR REFERENCE ONLY -- THE SCHEDULER    *
001500*                    (CA-7/JCL) OWNS THE ACTUAL TIMING, NOT      *
001600*                    THIS PROGRAM.                               *
001700*    USAGE........:  01 WRK-xxxx-REG.                            *
001800*                        COPY 'CHGMCFG0'.                        *
001900*----------------------------------------------------------------*
002000*    CHANGE LOG....:                                             *
002100*    19/06/1991  RMM  TCM0001  INITIAL COPYBOOK FOR CHGMON STEPS *
002200*    02/09/1993  RMM  TCM0006  WIDENED CFG-CRON TO X(30)         *
002300*----------------------------------------------------------------*
002400     05  CHGMCFG0-TABLE-NAME         PIC X(30).
002500     05  CHGMCFG0-PK-NAME            PIC X(30).
002600     05  CHGMCFG0-CRON               PIC X(30).
002700     05  FILLER                      PIC X(10).
