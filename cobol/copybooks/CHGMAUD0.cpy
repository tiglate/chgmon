000100*================================================================*
000200*                C O P Y B O O K   C H G M A U D 0               *
000300*================================================================*
000400*    COPYBOOK......: CHGMAUD0.                                   *
000500*    PROJECT.......: TABLE CHANGE MONITOR - CHGMON               *
000600*    AUTHOR........: R. MUNIZ MERLO                              *
000700*----------------------------------------------------------------*
000800*    DESCRIPTION...: AUDIT TRAIL ROW (TB_AUDIT). ONE ROW PER     *
000900*                    DETECTED INSERT/UPDATE/DELETE. APPEND-ONLY  *
001000*                    -- THE JOB NEVER REWRITES OR DELETES AN     *
001100*                    AUDIT ROW ONCE WRITTEN.                     *
001200*    USAGE........:  01 WRK-xxxx-REG.                            *
001300*                        COPY 'CHGMAUD0'.                        *
001400*----------------------------------------------------------------*
001500*    CHANGE LOG....:                                             *
001600*    19/06/1991  RMM  TCM0001  INITIAL COPYBOOK FOR CHGMON STEPS *
001700*    02/09/1993  RMM  TCM0005  ADDED 88-LEVELS FOR CHG-TYPE      *
001800*----------------------------------------------------------------*
001900     05  CHGMAUD0-ID                 PIC 9(9)      COMP-3.
002000     05  CHGMAUD0-PK                 PIC S9(18)    COMP-3.
002100     05  CHGMAUD0-TABLE-NAME         PIC X(30).
002200     05  CHGMAUD0-CHG-TYPE           PIC X(06).
002300         88  CHGMAUD0-IS-INSERT             VALUE 'INSERT'.
002400         88  CHGMAUD0-IS-UPDATE             VALUE 'UPDATE'.
002500         88  CHGMAUD0-IS-DELETE             VALUE 'DELETE'.
002600     05  CHGMAUD0-CHG-DATE           PIC X(26).
002700     05  FILLER                      PIC X(05).
