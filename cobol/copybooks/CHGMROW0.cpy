000100*================================================================*
000200*                C O P Y B O O K   C H G M R O W 0               *
000300*================================================================*
000400*    COPYBOOK......: CHGMROW0.                                   *
000500*    PROJECT.......: TABLE CHANGE MONITOR - CHGMON               *
000600*    AUTHOR........: R. MUNIZ MERLO                              *
000700*----------------------------------------------------------------*
000800*    DESCRIPTION...: ONE ROW OF THE MONITORED TABLE, READ FROM   *
000900*                    MONITORED-TABLE-IN IN ASCENDING PRIMARY     *
001000*                    KEY ORDER. THE MONITORED TABLE'S SCHEMA IS  *
001100*                    NOT FIXED -- EACH ROW CARRIES ITS OWN       *
001200*                    COLUMN NAME/VALUE PAIRS SO ONE COPYBOOK     *
001300*                    SERVES ANY TABLE CHGMCFG0-TABLE-NAME NAMES. *
001400*                    COLUMN VALUE IS CARRIED AS ITS STRING       *
001500*                    REPRESENTATION; A NULL COLUMN VALUE IS      *
001600*                    FLAGGED BY CHGMROW0-COL-NULL AND IS LEFT    *
001700*                    OUT OF THE CHECKSUM INPUT (SEE CKSUMPGM).   *
001800*                    SAMPLE DATA SET USES 3 COLUMNS: AN INTEGER  *
001900*                    KEY, A NAME, AND A PIC 9(7)V99 AMOUNT.      *
002000*    USAGE........:  01 WRK-xxxx-REG.                            *
002100*                        COPY 'CHGMROW0'.                        *
002200*----------------------------------------------------------------*
002300*    CHANGE LOG....:                                             *
002400*    19/06/1991  RMM  TCM0001  INITIAL COPYBOOK FOR CHGMON STEPS *
002500*    14/09/1993  RMM  TCM0008  SWITCHED COLUMN TABLE TO OCCURS   *
002600*                              DEPENDING ON -- FIXED OCCURS 3    *
002700*                              WAS TOO NARROW FOR TB_ORDERS      *
002800*----------------------------------------------------------------*
002900     05  CHGMROW0-PK                 PIC S9(18)    COMP-3.
003000     05  CHGMROW0-COL-COUNT          PIC 9(02)     COMP.
003100     05  FILLER                      PIC X(04).
003200     05  CHGMROW0-COLUMNS OCCURS 1 TO 20 TIMES
003300             DEPENDING ON CHGMROW0-COL-COUNT
003400             INDEXED BY CHGMROW0-COL-IDX.
003500         10  CHGMROW0-COL-NAME       PIC X(30).
003600         10  CHGMROW0-COL-NULL       PIC X(01).
003700             88  CHGMROW0-COL-IS-NULL       VALUE 'Y'.
003800         10  CHGMROW0-COL-VALUE      PIC X(100).
