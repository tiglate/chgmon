000100*================================================================*
000200*                C O P Y B O O K   C H G M C H K 0               *
000300*================================================================*
000400*    COPYBOOK......: CHGMCHK0.                                   *
000500*    PROJECT.......: TABLE CHANGE MONITOR - CHGMON               *
000600*    AUTHOR........: R. MUNIZ MERLO                              *
000700*----------------------------------------------------------------*
000800*    DESCRIPTION...: CHECKSUM SNAPSHOT ROW (TB_TABLE_CHECKSUM).  *
000900*                    ONE ROW PER TABLE-NAME/PRIMARY-KEY PAIR     *
001000*                    HOLDS THE CRC-32 LAST COMPUTED FOR THAT     *
001100*                    ROW. REWRITTEN IN FULL AT THE END OF EVERY  *
001200*                    CHMN0002 RUN -- THIS SHOP'S BATCH COMPILE   *
001300*                    HAS NO INDEXED FILE SUPPORT SO THE SNAPSHOT *
001400*                    IS HELD IN WORKING-STORAGE AS AN OCCURS     *
001500*                    TABLE WHILE THE STEP RUNS (SEE CHMN0002).   *
001600*    USAGE........:  01 WRK-xxxx-REG.                            *
001700*                        COPY 'CHGMCHK0'.                        *
001800*----------------------------------------------------------------*
001900*    CHANGE LOG....:                                             *
002000*    19/06/1991  RMM  TCM0001  INITIAL COPYBOOK FOR CHGMON STEPS *
002100*    14/09/1993  RMM  TCM0007  CRC32 WIDENED TO S9(18) COMP-3 SO *
002200*                              THE FULL UNSIGNED 32-BIT RANGE    *
002300*                              FITS WITHOUT TRUNCATION           *
002400*----------------------------------------------------------------*
002500     05  CHGMCHK0-ID                 PIC 9(9)      COMP-3.
002600     05  CHGMCHK0-TABLE-NAME         PIC X(30).
002700     05  CHGMCHK0-PK                 PIC S9(18)    COMP-3.
002800     05  CHGMCHK0-CRC32              PIC S9(18)    COMP-3.
002900     05  FILLER                      PIC X(05).
