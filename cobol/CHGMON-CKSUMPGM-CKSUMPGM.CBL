000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKSUMPGM.
000600 AUTHOR.         R. MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   14/09/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                R. MUNIZ MERLO  -  APPLICATIONS                 *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: CKSUMPGM.                                     *
001600*    ANALYST.....: R. MUNIZ MERLO                                *
001700*    PROGRAMMER..: R. MUNIZ MERLO                                *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: TABLE CHANGE MONITOR - CHGMON                 *
002000*----------------------------------------------------------------*
002100*    GOAL........: COMMON CHECKSUM HANDLER.  CALLED BY CHMN0002  *
002200*                  ONCE PER MONITORED-TABLE ROW.  FEEDS EACH     *
002300*                  COLUMN'S NAME, THEN (IF NOT NULL) ITS VALUE,  *
002400*                  THROUGH A STANDARD CRC-32 ACCUMULATOR AND     *
002500*                  RETURNS THE RESULT TO THE CALLER.  THIS SHOP'S*
002600*                  COMPILER HAS NO BIT-OPERATOR SUPPORT SO THE   *
002700*                  SHIFT/XOR STEPS ARE DONE WITH PLAIN ARITHMETIC*
002800*                  (DIVIDE/MULTIPLY/ADD) AGAINST UNSIGNED COMP   *
002900*                  WORK FIELDS -- SEE 5000-XOR-32-BIT BELOW.     *
003000*----------------------------------------------------------------*
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003200*                   NONE.  ROW PASSED IN THE LINKAGE SECTION.    *
003300*----------------------------------------------------------------*
003400*    TABLE DB2...:  NONE.                                        *
003500*----------------------------------------------------------------*
003600*                                                                *
003700*----------------------------------------------------------------*
003800*    CHANGE LOG..:                                                *
003900*    14/09/1993  RMM  TCM0009  INITIAL VERSION -- BIT-BY-BIT     *
004000*                              CRC-32, REFLECTED POLYNOMIAL      *
004100*                              EDB88320, NO INTRINSIC FUNCTIONS  *
004200*    23/02/1998  JFA  TCM0031  Y2K REVIEW -- NO DATE FIELDS IN   *
004300*                              THIS ROUTINE, NO CHANGE REQUIRED  *
004400*    17/05/2001  CLS  TCM0048  NULL COLUMNS NOW CONTRIBUTE ONLY  *
004500*                              THEIR COLUMN NAME TO THE RUNNING  *
004600*                              CHECKSUM, PER REVISED SPEC FROM   *
004700*                              THE DBA GROUP                     *
004800*----------------------------------------------------------------*
004900*================================================================*
005000*           E N V I R O N M E N T      D I V I S I O N           *
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500      C01 IS TOP-OF-FORM.

005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.

005800*================================================================*
005900*                  D A T A      D I V I S I O N                  *
006000*================================================================*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400*-----------------------------------------------------------------*
006500*                  WORKING-STORAGE SECTION                        *
006600*-----------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.

006800*RUNNING CRC ACCUMULATOR -- HOLDS THE UNSIGNED 32-BIT VALUE IN A *
006900*10-DIGIT COMP FIELD (0 THROUGH 4,294,967,295).                  *
007000 77  WRK-CRC                          PIC 9(10)     COMP
007100                                       VALUE ZEROS.

007200 77  WRK-CRC-HIGH                     PIC 9(10)     COMP
007300                                       VALUE ZEROS.
007400 77  WRK-CRC-LOW-BYTE                 PIC 9(03)     COMP
007500                                       VALUE ZEROS.
007600 77  WRK-CRC-BIT0                     PIC 9(01)     COMP
007700                                       VALUE ZEROS.
007800 77  WRK-CRC-POLY                     PIC 9(10)     COMP
007900                                       VALUE 3988292384.
008000 77  WRK-CRC-ALLONES                  PIC 9(10)     COMP
008100                                       VALUE 4294967295.
008200 77  WRK-SHIFT-CTR                    PIC 9(02)     COMP
008300                                       VALUE ZEROS.

008400*GENERIC 32-BIT XOR WORK AREA -- 5000-XOR-32-BIT DECOMPOSES BOTH *
008500*OPERANDS BIT BY BIT (DIVIDE BY 2, KEEP THE REMAINDER) AND       *
008600*REBUILDS THE RESULT WITH A DOUBLING PLACE-VALUE COUNTER.        *
008700 77  WRK-XOR-A                        PIC 9(10)     COMP
008800                                       VALUE ZEROS.
008900 77  WRK-XOR-B                        PIC 9(10)     COMP
009000                                       VALUE ZEROS.
009100 77  WRK-XOR-TEMP-A                   PIC 9(10)     COMP
009200                                       VALUE ZEROS.
009300 77  WRK-XOR-TEMP-B                   PIC 9(10)     COMP
009400                                       VALUE ZEROS.
009500 77  WRK-XOR-BIT-A                    PIC 9(01)     COMP
009600                                       VALUE ZEROS.
009700 77  WRK-XOR-BIT-B                    PIC 9(01)     COMP
009800                                       VALUE ZEROS.
009900 77  WRK-XOR-PLACE                    PIC 9(10)     COMP
010000                                       VALUE ZEROS.
010100 77  WRK-XOR-RESULT                   PIC 9(10)     COMP
010200                                       VALUE ZEROS.
010300 77  WRK-XOR-BIT-CTR                  PIC 9(02)     COMP
010400                                       VALUE ZEROS.

010500*CHARACTER-TO-ORDINAL CONVERSION -- CLASSIC REDEFINES TRICK. THE *
010600*HIGH-ORDER BYTE IS FORCED TO LOW-VALUE ONCE AND NEVER TOUCHED   *
010700*AGAIN SO THE 2-BYTE COMP VIEW ALWAYS HOLDS THE PLAIN ORDINAL OF *
010800*WHATEVER CHARACTER IS MOVED INTO THE LOW-ORDER BYTE.            *
010900 01  WRK-CHAR-CONV.
011000     05  WRK-CHAR-CONV-HIGH           PIC X(01)     VALUE LOW-VALUE.
011100     05  WRK-CHAR-CONV-LOW            PIC X(01)     VALUE SPACE.
011200 01  WRK-CHAR-CONV-NUM  REDEFINES  WRK-CHAR-CONV
011300                                       PIC 9(04)     COMP.

011400 77  WRK-BYTE-VALUE                   PIC 9(03)     COMP
011500                                       VALUE ZEROS.

011600*FEED-BYTES WORK AREA -- HOLDS WHICHEVER FIELD (COLUMN NAME OR   *
011700*COLUMN VALUE) IS CURRENTLY BEING FED THROUGH THE ACCUMULATOR.   *
011800*THE SHORT-NAME VIEW BELOW LETS 2250-TRIM-ONE-CHAR ADDRESS JUST  *
011900*THE FIRST 30 BYTES WHEN THE FIELD BEING FED IS A COLUMN NAME    *
012000*RATHER THAN A (UP TO 100-BYTE) COLUMN VALUE.                    *
012100 01  WRK-FEED-FIELD.
012200     05  WRK-FEED-FIELD-BODY           PIC X(100)    VALUE SPACES.
012300 01  WRK-FEED-FIELD-SHORT  REDEFINES  WRK-FEED-FIELD
012400                                       PIC X(30).

012500 77  WRK-FEED-LENGTH                  PIC 9(03)     COMP
012600                                       VALUE ZEROS.
012700 77  WRK-BYTE-POS                     PIC 9(03)     COMP
012800                                       VALUE ZEROS.

012900*CRC POLYNOMIAL CONSTANT, ALSO VIEWABLE AS 5 PACKED BYTES FOR AN *
013000*ABEND TRACE -- CARRIED OVER FROM THE EARLY BIT-TABLE DESIGN.    *
013100 01  WRK-CRC-POLY-PACKED.
013200     05  WRK-CRC-POLY-P                PIC 9(09)     COMP-3
013300                                       VALUE 3988292384.
013400 01  WRK-CRC-POLY-PACKED-X  REDEFINES  WRK-CRC-POLY-PACKED
013500                                       PIC X(05).

013600*-----------------------------------------------------------------*
013700*                      LINKAGE SECTION                            *
013800*-----------------------------------------------------------------*
013900 LINKAGE SECTION.
014000 01  LK-CKSUM-ROW.
014100     COPY 'CHGMROW0'.

014200 01  LK-CKSUM-RESULT                  PIC S9(18)    COMP-3.

014300*================================================================*
014400 PROCEDURE              DIVISION  USING LK-CKSUM-ROW
014500                                         LK-CKSUM-RESULT.
014600*================================================================*
014700*----------------------------------------------------------------*
014800 0000-MAIN-PROCESS               SECTION.
014900*----------------------------------------------------------------*
015000     PERFORM 1000-INITIALIZE-CRC.

015100     PERFORM 2000-FEED-COLUMN
015200         VARYING CHGMROW0-COL-IDX FROM 1 BY 1
015300         UNTIL CHGMROW0-COL-IDX > CHGMROW0-COL-COUNT.

015400     PERFORM 3000-FINALIZE-CRC.

015500     MOVE WRK-CRC                TO   LK-CKSUM-RESULT.

015600     GOBACK.
015700*----------------------------------------------------------------*
015800 0000-99-EXIT.                   EXIT.
015900*----------------------------------------------------------------*
016000*----------------------------------------------------------------*
016100 1000-INITIALIZE-CRC             SECTION.
016200*----------------------------------------------------------------*
016300     MOVE WRK-CRC-ALLONES        TO   WRK-CRC.
016400*----------------------------------------------------------------*
016500 1000-99-EXIT.                   EXIT.
016600*----------------------------------------------------------------*
016700*----------------------------------------------------------------*
016800 2000-FEED-COLUMN                SECTION.
016900*----------------------------------------------------------------*
017000     MOVE 30                     TO   WRK-FEED-LENGTH.
017100     MOVE CHGMROW0-COL-NAME(CHGMROW0-COL-IDX)
017200                                 TO   WRK-FEED-FIELD.

017300     PERFORM 2500-FEED-BYTES
017400         VARYING WRK-BYTE-POS FROM 1 BY 1
017500         UNTIL WRK-BYTE-POS > WRK-FEED-LENGTH.

017600     IF CHGMROW0-COL-IS-NULL(CHGMROW0-COL-IDX)                     TCM0048
017700         CONTINUE                                                  TCM0048
017800     ELSE                                                          TCM0048
017900         PERFORM 2200-COMPUTE-VALUE-LENGTH
018000         MOVE CHGMROW0-COL-VALUE(CHGMROW0-COL-IDX)
018100                                 TO   WRK-FEED-FIELD
018200         PERFORM 2500-FEED-BYTES
018300             VARYING WRK-BYTE-POS FROM 1 BY 1
018400             UNTIL WRK-BYTE-POS > WRK-FEED-LENGTH
018500     END-IF.
018600*----------------------------------------------------------------*
018700 2000-99-EXIT.                   EXIT.
018800*----------------------------------------------------------------*
018900*----------------------------------------------------------------*
019000 2200-COMPUTE-VALUE-LENGTH       SECTION.
019100*----------------------------------------------------------------*
019200*TRAILING SPACES DO NOT TAKE PART IN THE CHECKSUM -- BACK UP THE*
019300*LENGTH COUNTER UNTIL A NON-SPACE BYTE IS FOUND (OR NOTHING IS   *
019400*LEFT, FOR AN ALL-SPACE/EMPTY COLUMN VALUE).                     *
019500     MOVE 100                    TO   WRK-FEED-LENGTH.

019600     PERFORM 2250-TRIM-ONE-CHAR
019700         UNTIL WRK-FEED-LENGTH EQUAL ZERO
019800         OR CHGMROW0-COL-VALUE(CHGMROW0-COL-IDX)
019900                (WRK-FEED-LENGTH:1) NOT EQUAL SPACE.
020000*----------------------------------------------------------------*
020100 2200-99-EXIT.                   EXIT.
020200*----------------------------------------------------------------*
020300*----------------------------------------------------------------*
020400 2250-TRIM-ONE-CHAR              SECTION.
020500*----------------------------------------------------------------*
020600     SUBTRACT 1                  FROM WRK-FEED-LENGTH.
020700*----------------------------------------------------------------*
020800 2250-99-EXIT.                   EXIT.
020900*----------------------------------------------------------------*
021000*----------------------------------------------------------------*
021100 2500-FEED-BYTES                 SECTION.
021200*----------------------------------------------------------------*
021300     MOVE WRK-FEED-FIELD(WRK-BYTE-POS:1)
021400                                 TO   WRK-CHAR-CONV-LOW.
021500     MOVE WRK-CHAR-CONV-NUM      TO   WRK-BYTE-VALUE.

021600     PERFORM 4000-CRC-UPDATE-BYTE.
021700*----------------------------------------------------------------*
021800 2500-99-EXIT.                   EXIT.
021900*----------------------------------------------------------------*
022000*----------------------------------------------------------------*
022100 3000-FINALIZE-CRC               SECTION.
022200*----------------------------------------------------------------*
022300     MOVE WRK-CRC                TO   WRK-XOR-A.
022400     MOVE WRK-CRC-ALLONES        TO   WRK-XOR-B.

022500     PERFORM 5000-XOR-32-BIT.

022600     MOVE WRK-XOR-RESULT         TO   WRK-CRC.
022700*----------------------------------------------------------------*
022800 3000-99-EXIT.                   EXIT.
022900*----------------------------------------------------------------*
023000*----------------------------------------------------------------*
023100 4000-CRC-UPDATE-BYTE            SECTION.
023200*----------------------------------------------------------------*
023300*XOR THE INCOMING BYTE INTO THE LOW-ORDER 8 BITS OF THE RUNNING  *
023400*CRC (THE HIGH-ORDER BITS ARE UNAFFECTED SINCE THE BYTE VALUE IS *
023500*ZERO THERE), THEN SHIFT THE WHOLE 32-BIT VALUE RIGHT 8 TIMES,   *
023600*EXCLUSIVE-ORING IN THE REFLECTED POLYNOMIAL WHENEVER A 1-BIT    *
023700*FALLS OFF THE BOTTOM.                                           *
023800     DIVIDE WRK-CRC BY 256       GIVING WRK-CRC-HIGH
023900                                 REMAINDER WRK-CRC-LOW-BYTE.

024000     MOVE WRK-CRC-LOW-BYTE       TO   WRK-XOR-A.
024100     MOVE WRK-BYTE-VALUE         TO   WRK-XOR-B.

024200     PERFORM 5000-XOR-32-BIT.

024300     COMPUTE WRK-CRC = (WRK-CRC-HIGH * 256) + WRK-XOR-RESULT.

024400     PERFORM 4100-SHIFT-TABLE-PASS
024500         VARYING WRK-SHIFT-CTR FROM 1 BY 1
024600         UNTIL WRK-SHIFT-CTR > 8.
024700*----------------------------------------------------------------*
024800 4000-99-EXIT.                   EXIT.
024900*----------------------------------------------------------------*
025000*----------------------------------------------------------------*
025100 4100-SHIFT-TABLE-PASS           SECTION.
025200*----------------------------------------------------------------*
025300     DIVIDE WRK-CRC BY 2         GIVING WRK-CRC
025400                                 REMAINDER WRK-CRC-BIT0.

025500     IF WRK-CRC-BIT0 EQUAL 1
025600         MOVE WRK-CRC             TO   WRK-XOR-A
025700         MOVE WRK-CRC-POLY        TO   WRK-XOR-B
025800         PERFORM 5000-XOR-32-BIT
025900         MOVE WRK-XOR-RESULT      TO   WRK-CRC
026000     END-IF.
026100*----------------------------------------------------------------*
026200 4100-99-EXIT.                   EXIT.
026300*----------------------------------------------------------------*
026400*----------------------------------------------------------------*
026500 5000-XOR-32-BIT                 SECTION.
026600*----------------------------------------------------------------*
026700*GENERIC UNSIGNED 32-BIT EXCLUSIVE-OR OF WRK-XOR-A AND WRK-XOR-B,*
026800*RESULT IN WRK-XOR-RESULT. NO BIT-OPERATOR SUPPORT ON THIS       *
026900*COMPILER -- EACH OPERAND IS PEELED APART ONE BIT AT A TIME WITH *
027000*DIVIDE-BY-2/REMAINDER AND THE RESULT REBUILT WITH A PLACE-VALUE *
027100*COUNTER THAT DOUBLES ON EVERY PASS.                             *
027200     MOVE WRK-XOR-A              TO   WRK-XOR-TEMP-A.
027300     MOVE WRK-XOR-B              TO   WRK-XOR-TEMP-B.
027400     MOVE ZEROS                  TO   WRK-XOR-RESULT.
027500     MOVE 1                      TO   WRK-XOR-PLACE.

027600     PERFORM 5100-XOR-ONE-BIT
027700         VARYING WRK-XOR-BIT-CTR FROM 1 BY 1
027800         UNTIL WRK-XOR-BIT-CTR > 32.
027900*----------------------------------------------------------------*
028000 5000-99-EXIT.                   EXIT.
028100*----------------------------------------------------------------*
028200*----------------------------------------------------------------*
028300 5100-XOR-ONE-BIT                SECTION.
028400*----------------------------------------------------------------*
028500     DIVIDE WRK-XOR-TEMP-A BY 2  GIVING WRK-XOR-TEMP-A
028600                                 REMAINDER WRK-XOR-BIT-A.
028700     DIVIDE WRK-XOR-TEMP-B BY 2  GIVING WRK-XOR-TEMP-B
028800                                 REMAINDER WRK-XOR-BIT-B.

028900     IF WRK-XOR-BIT-A NOT EQUAL WRK-XOR-BIT-B
029000         ADD WRK-XOR-PLACE       TO   WRK-XOR-RESULT
029100     END-IF.

029200     MULTIPLY 2 BY WRK-XOR-PLACE.
029300*----------------------------------------------------------------*
029400 5100-99-EXIT.                   EXIT.
029500*----------------------------------------------------------------*
