000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CHMN0001.
000600 AUTHOR.         R. MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   19/06/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                R. MUNIZ MERLO  -  APPLICATIONS                 *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: CHMN0001.                                     *
001600*    ANALYST.....: R. MUNIZ MERLO                                *
001700*    PROGRAMMER..: R. MUNIZ MERLO                                *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: TABLE CHANGE MONITOR - CHGMON                 *
002000*----------------------------------------------------------------*
002100*    GOAL........: STEP 1 OF THE CHGMON JOB.  MATCHES THE        *
002200*                  CHECKSUM SNAPSHOT AGAINST TODAY'S EXTRACT OF  *
002300*                  THE MONITORED TABLE, BY ASCENDING PRIMARY     *
002400*                  KEY, AND LOOKS FOR THE FIRST SNAPSHOT ROW     *
002500*                  WITH NO MATCHING LIVE ROW -- I.E. A ROW THAT  *
002600*                  WAS DELETED SINCE THE LAST RUN.  ONLY THE     *
002700*                  FIRST SUCH ROW IS AUDITED EACH TIME THIS STEP *
002800*                  RUNS -- A KNOWN LIMITATION CARRIED FORWARD    *
002900*                  FROM THE ORIGINAL DESIGN, NOT A DEFECT.       *
003000*----------------------------------------------------------------*
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003200*                   CHGCFG          00100       CHGMCFG0         *
003300*                   CHGCHK          00100       CHGMCHK0         *
003400*                   CHGROW          02620       CHGMROW0         *
003500*                   CHGAUD          00100       CHGMAUD0         *
003600*----------------------------------------------------------------*
003700*    TABLE DB2...:  NONE.  SEE REMARKS IN CKSUMPGM -- THIS SHOP'S*
003800*                   BATCH COMPILE HAS NO INDEXED FILE SUPPORT.   *
003900*----------------------------------------------------------------*
004000*                                                                *
004100*----------------------------------------------------------------*
004200*    CHANGE LOG..:                                                *
004300*    19/06/1991  RMM  TCM0002  INITIAL VERSION -- ADAPTED FROM   *
004400*                              CSRG0001'S TWO-FILE KEY MATCH     *
004500*    02/09/1993  RMM  TCM0010  ADDED IS-ALREADY-DELETED CHECK    *
004600*                              AGAINST CHGAUD SO A DELETE IS NOT *
004700*                              RE-AUDITED ON EVERY SUBSEQUENT RUN*
004800*    23/02/1998  JFA  TCM0032  Y2K -- CHGMAUD0-CHG-DATE YEAR NOW *
004900*                              CARRIES A FULL 4-DIGIT CENTURY    *
005000*    11/01/1999  RMM  TCM0035  Y2K SIGN-OFF FOR THIS STEP        *
005100*    14/03/2002  CLS  TCM0050  ADDED 7100/7200 SEQUENCE CHECKS ON TCM0050
005200*                              THE SNAPSHOT AND MONITORED KEYS,   TCM0050
005300*                              AND AN 8500 FIELD-PRESENCE CHECK   TCM0050
005400*                              ON THE DELETE-AUDIT ROW BEFORE IT  TCM0050
005500*                              IS WRITTEN -- REQUESTED BY THE     TCM0050
005600*                              AUDIT DESK AFTER A MIS-SORTED      TCM0050
005700*                              EXTRACT SLIPPED PAST THIS STEP     TCM0050
005800*                              UNDETECTED LAST QUARTER.           TCM0050
005900*----------------------------------------------------------------*
006000*================================================================*
006100*           E N V I R O N M E N T      D I V I S I O N           *
006200*================================================================*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600      C01 IS TOP-OF-FORM.

006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.

006900     SELECT CONFIG-FILE          ASSIGN TO UTS-S-CHGCFG
007000      ORGANIZATION IS     LINE SEQUENTIAL
007100      ACCESS MODE  IS     SEQUENTIAL
007200      FILE STATUS  IS     WRK-FS-CONFIG.

007300     SELECT CHECKSUM-SNAPSHOT-FILE ASSIGN TO UTS-S-CHGCHK
007400      ORGANIZATION IS     SEQUENTIAL
007500      ACCESS MODE  IS     SEQUENTIAL
007600      FILE STATUS  IS     WRK-FS-SNAPSHOT.

007700     SELECT MONITORED-TABLE-IN   ASSIGN TO UTS-S-CHGROW
007800      ORGANIZATION IS     LINE SEQUENTIAL
007900      ACCESS MODE  IS     SEQUENTIAL
008000      FILE STATUS  IS     WRK-FS-MONITORED.

008100     SELECT AUDIT-FILE           ASSIGN TO UTS-S-CHGAUD
008200      ORGANIZATION IS     LINE SEQUENTIAL
008300      ACCESS MODE  IS     SEQUENTIAL
008400      FILE STATUS  IS     WRK-FS-AUDIT.

008500*================================================================*
008600*                  D A T A      D I V I S I O N                  *
008700*================================================================*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100 FD CONFIG-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD.
009400 01 FD-REG-CONFIG.
009500     COPY 'CHGMCFG0'.

009600 FD CHECKSUM-SNAPSHOT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORD   IS STANDARD
009900     BLOCK CONTAINS 00 RECORDS.
010000 01 FD-REG-SNAPSHOT.
010100     COPY 'CHGMCHK0'.

010200 FD MONITORED-TABLE-IN
010300     RECORDING MODE IS F
010400     LABEL RECORD   IS STANDARD.
010500 01 FD-REG-MONITORED.
010600     COPY 'CHGMROW0'.

010700 FD AUDIT-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORD   IS STANDARD.
011000 01 FD-REG-AUDIT.
011100     COPY 'CHGMAUD0'.

011200*-----------------------------------------------------------------*
011300*                  WORKING-STORAGE SECTION                        *
011400*-----------------------------------------------------------------*
011500 WORKING-STORAGE SECTION.

011600 77 WRK-SNAPSHOT-EOF                        PIC X(03) VALUE SPACES.
011700 77 WRK-MONITORED-EOF                       PIC X(03) VALUE SPACES.
011800 77 WRK-AUDIT-EOF                           PIC X(03) VALUE SPACES.

011900 77 WRK-DELETE-FOUND                        PIC X(03) VALUE 'NO '.
012000     88 WRK-DELETE-WAS-FOUND                          VALUE 'YES'.
012100 77 WRK-ALREADY-DELETED                     PIC X(03) VALUE 'NO '.
012200     88 WRK-ALREADY-WAS-DELETED                       VALUE 'YES'.

012300*DATA FOR ERROR LOG:
012400 01 WRK-ERROR-LOG.
012500    03 WRK-PROGRAM                         PIC X(08) VALUE
012600                                                     'CHMN0001'  .
012700    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
012800    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
012900    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
013000    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.

013100*ABENDING PROGRAM:
013200 77 WRK-ABEND-PGM                          PIC X(08) VALUE
013300                                                     'ABENDPGM'  .

013400 01 WRK-FILE-STATUS.
013500    03 WRK-FS-CONFIG                       PIC 9(02) VALUE ZEROS .
013600    03 WRK-FS-SNAPSHOT                     PIC 9(02) VALUE ZEROS .
013700    03 WRK-FS-MONITORED                    PIC 9(02) VALUE ZEROS .
013800    03 WRK-FS-AUDIT                        PIC 9(02) VALUE ZEROS .

013900 01 WRK-SNAPSHOT-REG.
014000    COPY 'CHGMCHK0'.

014100 01 WRK-MONITORED-REG.
014200    COPY 'CHGMROW0'.

014300 01 WRK-CONFIG-REG.
014400    COPY 'CHGMCFG0'.

014500 01 WRK-AUDIT-REG.
014600    COPY 'CHGMAUD0'.

014700 01 WRK-NEW-AUDIT-REG.
014800    COPY 'CHGMAUD0'.

014900*KEY-MATCH WORK AREA -- BOTH KEYS HELD TOGETHER SO THE PAIR CAN  *
015000*BE DUMPED AS ONE 24-BYTE ALPHANUMERIC FIELD IN AN ABEND TRACE.  *
015100 01 WRK-KEY-COMPARE-GROUP.
015200    05 WRK-SNAP-KEY-OK                    PIC S9(18)  COMP-3.
015300    05 WRK-MON-KEY-OK                     PIC S9(18)  COMP-3.
015400    05 FILLER                             PIC X(04).
015500 01 WRK-KEY-COMPARE-X  REDEFINES  WRK-KEY-COMPARE-GROUP
015600                                            PIC X(24).

015700 77 WRK-KEY-SENTINEL                       PIC S9(18)  COMP-3
015800                                       VALUE 999999999999999999.

015900*PREVIOUS-KEY HOLDERS FOR THE SEQUENCE CHECK AT 7100/7200 BELOW - TCM0050
016000*EACH SET LOW SO THE FIRST KEY READ OFF EITHER FILE ALWAYS PASSES TCM0050
016100 77 WRK-SNAP-KEY-PREVIOUS                  PIC S9(18)  COMP-3     TCM0050
016200                                 VALUE -999999999999999999.       TCM0050
016300 77 WRK-MON-KEY-PREVIOUS                   PIC S9(18)  COMP-3     TCM0050
016400                                 VALUE -999999999999999999.       TCM0050

016500 01 WRK-DELETED-PK-GROUP.
016600    05 WRK-DELETED-PK                     PIC S9(18)  COMP-3.
016700    05 FILLER                             PIC X(02).
016800 01 WRK-DELETED-PK-X   REDEFINES  WRK-DELETED-PK-GROUP
016900                                            PIC X(12).

017000 77 WRK-AUDIT-COUNT                        PIC 9(09)   COMP
017100                                       VALUE ZEROS.
017200 77 WRK-NEXT-AUDIT-ID                      PIC 9(09)   COMP
017300                                       VALUE ZEROS.

017400*WORKING DATA FOR THE SYSTEM DATE AND TIME.
017500 01 WRK-SYSTEM-DATE.
017600    03 YY                                  PIC 9(02) VALUE ZEROS .
017700    03 MM                                  PIC 9(02) VALUE ZEROS .
017800    03 DD                                  PIC 9(02) VALUE ZEROS .
017900    03 FILLER                              PIC X(01) VALUE SPACE .
018000 01 WRK-SYSTEM-DATE-NUM  REDEFINES  WRK-SYSTEM-DATE
018100                                            PIC X(07).
018200*
018300 01 WRK-DATE-FORMATTED.
018400    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
018500    03 FILLER                              PIC X(01) VALUE '-'   .
018600    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
018700    03 FILLER                              PIC X(01) VALUE '-'   .
018800    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
018900*
019000 01 WRK-SYSTEM-TIME.
019100    03 HOUR                                PIC 9(02) VALUE ZEROS .
019200    03 MINUTE                              PIC 9(02) VALUE ZEROS .
019300    03 SECOND                              PIC 9(02) VALUE ZEROS .
019400    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
019500*
019600 01 WRK-TIME-FORMATTED.
019700    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
019800    03 FILLER                              PIC X(01) VALUE ':'.
019900    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
020000    03 FILLER                              PIC X(01) VALUE ':'.
020100    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .

020200*CHG-DATE IS STORED ISO-STYLE (YYYY-MM-DD-HH.MM.SS.NNNNNN) TO    *
020300*MATCH THE AU-CHANGE-DATE PICTURE. MICROSECONDS ARE APPROXIMATED *
020400*FROM THE ACCEPT TIME HUNDREDTHS -- THIS HARDWARE HAS NO FINER   *
020500*CLOCK RESOLUTION AVAILABLE TO A COBOL PROGRAM.                  *
020600 01 WRK-CHANGE-TIMESTAMP.
020700    03 WRK-CTS-YYYY                        PIC 9(04) VALUE ZEROS.  TCM0032
020800    03 FILLER                              PIC X(01) VALUE '-'.
020900    03 WRK-CTS-MM                          PIC 9(02) VALUE ZEROS.
021000    03 FILLER                              PIC X(01) VALUE '-'.
021100    03 WRK-CTS-DD                          PIC 9(02) VALUE ZEROS.
021200    03 FILLER                              PIC X(01) VALUE '-'.
021300    03 WRK-CTS-HH                          PIC 9(02) VALUE ZEROS.
021400    03 FILLER                              PIC X(01) VALUE '.'.
021500    03 WRK-CTS-MIN                         PIC 9(02) VALUE ZEROS.
021600    03 FILLER                              PIC X(01) VALUE '.'.
021700    03 WRK-CTS-SS                          PIC 9(02) VALUE ZEROS.
021800    03 FILLER                              PIC X(01) VALUE '.'.
021900    03 WRK-CTS-MICRO                       PIC 9(06) VALUE ZEROS.

022000 01 WRK-WHEN-COPILED.
022100    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
022200    03 FILLER                              PIC X(01) VALUE '/'.
022300    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
022400    03 FILLER                              PIC X(01) VALUE '/'.
022500    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
022600    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
022700    03 FILLER                              PIC X(01) VALUE '-'.
022800    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
022900    03 FILLER                              PIC X(01) VALUE '-'.
023000    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.

023100*================================================================*
023200 PROCEDURE                       DIVISION.
023300*================================================================*
023400*----------------------------------------------------------------*
023500 0000-MAIN-PROCESS               SECTION.
023600*----------------------------------------------------------------*
023700     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.

023800     PERFORM 1000-INITIALIZE.

023900     PERFORM 2000-PROCESS-FILES
024000         UNTIL (WRK-SNAPSHOT-EOF EQUAL 'END'
024100                AND WRK-MONITORED-EOF EQUAL 'END')
024200            OR WRK-DELETE-WAS-FOUND.

024300     IF WRK-DELETE-WAS-FOUND
024400        PERFORM 4000-CHECK-ALREADY-DELETED                         TCM0010
024500        IF NOT WRK-ALREADY-WAS-DELETED
024600           PERFORM 5000-WRITE-DELETE-AUDIT
024700        END-IF
024800     END-IF.

024900     PERFORM 9000-FINALIZE.
025000*----------------------------------------------------------------*
025100 0000-99-EXIT.                   EXIT.
025200*----------------------------------------------------------------*
025300*----------------------------------------------------------------*
025400 1000-INITIALIZE                 SECTION.
025500*----------------------------------------------------------------*
025600     PERFORM 9100-GET-DATE-TIME.

025700     INITIALIZE WRK-SNAPSHOT-REG
025800                WRK-MONITORED-REG
025900                WRK-CONFIG-REG
026000                WRK-AUDIT-REG
026100                WRK-NEW-AUDIT-REG.

026200     OPEN INPUT  CONFIG-FILE.

026300     MOVE 'OPEN FILE CONFIG-FILE'  TO WRK-ERROR-MSG.
026400     PERFORM 8100-TEST-FS-CONFIG.

026500     PERFORM 1100-READ-CONFIG.

026600     CLOSE CONFIG-FILE.

026700     OPEN INPUT  CHECKSUM-SNAPSHOT-FILE
026800                 MONITORED-TABLE-IN.

026900     MOVE 'OPEN FILE CHECKSUM-SNAPSHOT-FILE'
027000                                   TO WRK-ERROR-MSG.
027100     PERFORM 8200-TEST-FS-SNAPSHOT.

027200     MOVE 'OPEN FILE MONITORED-TABLE-IN'
027300                                   TO WRK-ERROR-MSG.
027400     PERFORM 8300-TEST-FS-MONITORED.

027500     PERFORM 2100-READ-SNAPSHOT.

027600     PERFORM 2200-READ-MONITORED.
027700*----------------------------------------------------------------*
027800 1000-99-EXIT.                   EXIT.
027900*----------------------------------------------------------------*
028000*----------------------------------------------------------------*
028100 1100-READ-CONFIG                SECTION.
028200*----------------------------------------------------------------*
028300     MOVE 'READING CONFIG-FILE'   TO   WRK-ERROR-MSG.

028400     READ CONFIG-FILE             INTO WRK-CONFIG-REG.

028500     PERFORM 8100-TEST-FS-CONFIG.
028600*----------------------------------------------------------------*
028700 1100-99-EXIT.                   EXIT.
028800*----------------------------------------------------------------*
028900*----------------------------------------------------------------*
029000 2000-PROCESS-FILES              SECTION.
029100*----------------------------------------------------------------*
029200     IF WRK-SNAP-KEY-OK          EQUAL WRK-MON-KEY-OK

029300        PERFORM 2100-READ-SNAPSHOT
029400        PERFORM 2200-READ-MONITORED

029500     ELSE
029600        IF WRK-SNAP-KEY-OK       GREATER WRK-MON-KEY-OK

029700           PERFORM 2200-READ-MONITORED

029800        ELSE

029900           MOVE WRK-SNAP-KEY-OK  TO   WRK-DELETED-PK
030000           MOVE 'YES'            TO   WRK-DELETE-FOUND

030100        END-IF
030200     END-IF.
030300*----------------------------------------------------------------*
030400 2000-99-EXIT.                   EXIT.
030500*----------------------------------------------------------------*
030600*----------------------------------------------------------------*
030700 2100-READ-SNAPSHOT               SECTION.
030800*----------------------------------------------------------------*
030900 2100-READ-SNAPSHOT-LOOP.
031000     MOVE 'READING CHECKSUM-SNAPSHOT-FILE'
031100                                 TO   WRK-ERROR-MSG.

031200     READ CHECKSUM-SNAPSHOT-FILE INTO WRK-SNAPSHOT-REG.

031300     PERFORM 8200-TEST-FS-SNAPSHOT.

031400     IF WRK-FS-SNAPSHOT          EQUAL 10
031500        MOVE 'END'               TO   WRK-SNAPSHOT-EOF
031600        MOVE WRK-KEY-SENTINEL    TO   WRK-SNAP-KEY-OK
031700     ELSE
031800        IF CHGMCHK0-TABLE-NAME OF WRK-SNAPSHOT-REG
031900           NOT EQUAL CFG-TABLE-NAME OF WRK-CONFIG-REG
032000           GO TO 2100-READ-SNAPSHOT-LOOP
032100        END-IF
032200        MOVE CHGMCHK0-PK OF WRK-SNAPSHOT-REG
032300                                 TO   WRK-SNAP-KEY-OK
032400        PERFORM 7100-VERIFY-ORDER-SNAPSHOT                         TCM0050
032500     END-IF.
032600*----------------------------------------------------------------*
032700 2100-99-EXIT.                   EXIT.
032800*----------------------------------------------------------------*
032900*----------------------------------------------------------------*
033000 2200-READ-MONITORED              SECTION.
033100*----------------------------------------------------------------*
033200     MOVE 'READING MONITORED-TABLE-IN'
033300                                 TO   WRK-ERROR-MSG.

033400     READ MONITORED-TABLE-IN     INTO WRK-MONITORED-REG.

033500     PERFORM 8300-TEST-FS-MONITORED.

033600     IF WRK-FS-MONITORED         EQUAL 10
033700        MOVE 'END'               TO   WRK-MONITORED-EOF
033800        MOVE WRK-KEY-SENTINEL    TO   WRK-MON-KEY-OK
033900     ELSE
034000        MOVE CHGMROW0-PK OF WRK-MONITORED-REG
034100                                 TO   WRK-MON-KEY-OK
034200        PERFORM 7200-VERIFY-ORDER-MONITORED                        TCM0050
034300     END-IF.
034400*----------------------------------------------------------------*
034500 2200-99-EXIT.                   EXIT.
034600*----------------------------------------------------------------*
034700*----------------------------------------------------------------*
034800 7100-VERIFY-ORDER-SNAPSHOT      SECTION.                          TCM0050
034900*----------------------------------------------------------------*
035000*VERIFIES THE CHECKSUM-SNAPSHOT-FILE KEY NEVER MOVES BACKWARD --   TCM0050
035100*THE 2000-PROCESS-FILES MATCH-MERGE ABOVE DEPENDS ON BOTH INPUT    TCM0050
035200*FILES ARRIVING IN ASCENDING PRIMARY-KEY ORDER.                    TCM0050
035300     IF WRK-SNAP-KEY-OK          LESS WRK-SNAP-KEY-PREVIOUS        TCM0050
035400        MOVE WRK-KEY-COMPARE-X   TO   WRK-ERROR-CODE               TCM0050
035500        MOVE 'CHECKSUM-SNAPSHOT-FILE IS OUT OF ORDER'              TCM0050
035600                                 TO   WRK-ERROR-MSG                TCM0050
035700        PERFORM 9999-CALL-ABEND-PGM                                TCM0050
035800     ELSE                                                          TCM0050
035900        MOVE WRK-SNAP-KEY-OK     TO   WRK-SNAP-KEY-PREVIOUS        TCM0050
036000     END-IF.                                                       TCM0050
036100*----------------------------------------------------------------*
036200 7100-99-EXIT.                   EXIT.                             TCM0050
036300*----------------------------------------------------------------*
036400*----------------------------------------------------------------*
036500 7200-VERIFY-ORDER-MONITORED     SECTION.                          TCM0050
036600*----------------------------------------------------------------*
036700*VERIFIES THE MONITORED-TABLE-IN KEY NEVER MOVES BACKWARD -- SAME  TCM0050
036800*REASON AS 7100-VERIFY-ORDER-SNAPSHOT ABOVE.                       TCM0050
036900     IF WRK-MON-KEY-OK           LESS WRK-MON-KEY-PREVIOUS         TCM0050
037000        MOVE WRK-KEY-COMPARE-X   TO   WRK-ERROR-CODE               TCM0050
037100        MOVE 'MONITORED-TABLE-IN IS OUT OF ORDER'                  TCM0050
037200                                 TO   WRK-ERROR-MSG                TCM0050
037300        PERFORM 9999-CALL-ABEND-PGM                                TCM0050
037400     ELSE                                                          TCM0050
037500        MOVE WRK-MON-KEY-OK      TO   WRK-MON-KEY-PREVIOUS         TCM0050
037600     END-IF.                                                       TCM0050
037700*----------------------------------------------------------------*
037800 7200-99-EXIT.                   EXIT.                             TCM0050
037900*----------------------------------------------------------------*
038000*----------------------------------------------------------------*
038100 4000-CHECK-ALREADY-DELETED      SECTION.                          TCM0010
038200*----------------------------------------------------------------*
038300     MOVE 'NO '                  TO   WRK-ALREADY-DELETED.
038400     MOVE ZEROS                  TO   WRK-AUDIT-COUNT.
038500     MOVE 'NO '                  TO   WRK-AUDIT-EOF.

038600     OPEN INPUT  AUDIT-FILE.

038700     MOVE 'OPEN FILE AUDIT-FILE FOR DELETE CHECK'
038800                                 TO   WRK-ERROR-MSG.
038900     PERFORM 8400-TEST-FS-AUDIT.

039000     PERFORM 4100-READ-AUDIT.

039100     PERFORM 4200-SCAN-AUDIT-ROW
039200         UNTIL WRK-AUDIT-EOF     EQUAL 'END'.

039300     CLOSE AUDIT-FILE.
039400*----------------------------------------------------------------*
039500 4000-99-EXIT.                   EXIT.
039600*----------------------------------------------------------------*
039700*----------------------------------------------------------------*
039800 4100-READ-AUDIT                 SECTION.
039900*----------------------------------------------------------------*
040000     MOVE 'READING AUDIT-FILE'   TO   WRK-ERROR-MSG.

040100     READ AUDIT-FILE             INTO WRK-AUDIT-REG.

040200     PERFORM 8400-TEST-FS-AUDIT.

040300     IF WRK-FS-AUDIT             EQUAL 10
040400        MOVE 'END'               TO   WRK-AUDIT-EOF
040500     ELSE
040600        ADD 1                    TO   WRK-AUDIT-COUNT
040700     END-IF.
040800*----------------------------------------------------------------*
040900 4100-99-EXIT.                   EXIT.
041000*----------------------------------------------------------------*
041100*----------------------------------------------------------------*
041200 4200-SCAN-AUDIT-ROW              SECTION.                         TCM0010
041300*----------------------------------------------------------------*
041400     IF CHGMAUD0-TABLE-NAME OF WRK-AUDIT-REG
041500               EQUAL CFG-TABLE-NAME OF WRK-CONFIG-REG
041600        AND CHGMAUD0-PK OF WRK-AUDIT-REG EQUAL WRK-DELETED-PK
041700        AND CHGMAUD0-IS-DELETE OF WRK-AUDIT-REG
041800        MOVE 'YES'               TO   WRK-ALREADY-DELETED          TCM0010
041900     END-IF.

042000     PERFORM 4100-READ-AUDIT.
042100*----------------------------------------------------------------*
042200 4200-99-EXIT.                   EXIT.
042300*----------------------------------------------------------------*
042400*----------------------------------------------------------------*
042500 5000-WRITE-DELETE-AUDIT          SECTION.
042600*----------------------------------------------------------------*
042700     COMPUTE WRK-NEXT-AUDIT-ID = WRK-AUDIT-COUNT + 1.

042800     MOVE WRK-NEXT-AUDIT-ID       TO   CHGMAUD0-ID
042900                                           OF WRK-NEW-AUDIT-REG.
043000     MOVE WRK-DELETED-PK          TO   CHGMAUD0-PK
043100                                           OF WRK-NEW-AUDIT-REG.
043200     MOVE CFG-TABLE-NAME OF WRK-CONFIG-REG
043300                                 TO   CHGMAUD0-TABLE-NAME
043400                                           OF WRK-NEW-AUDIT-REG.
043500     MOVE 'DELETE'                TO   CHGMAUD0-CHG-TYPE
043600                                           OF WRK-NEW-AUDIT-REG.
043700     MOVE WRK-CHANGE-TIMESTAMP    TO   CHGMAUD0-CHG-DATE
043800                                           OF WRK-NEW-AUDIT-REG.

043900     PERFORM 8500-VALIDATE-AUDIT-REG.                              TCM0050

044000     OPEN EXTEND  AUDIT-FILE.

044100     MOVE 'OPEN FILE AUDIT-FILE FOR APPEND'
044200                                 TO   WRK-ERROR-MSG.
044300     PERFORM 8400-TEST-FS-AUDIT.

044400     MOVE WRK-NEW-AUDIT-REG       TO   FD-REG-AUDIT.

044500     WRITE FD-REG-AUDIT.

044600     MOVE 'WRITING AUDIT-FILE (DELETE)'
044700                                 TO   WRK-ERROR-MSG.
044800     PERFORM 8400-TEST-FS-AUDIT.

044900     CLOSE AUDIT-FILE.
045000*----------------------------------------------------------------*
045100 5000-99-EXIT.                   EXIT.
045200*----------------------------------------------------------------*
045300*----------------------------------------------------------------*
045400 8100-TEST-FS-CONFIG             SECTION.
045500*----------------------------------------------------------------*
045600     IF WRK-FS-CONFIG            NOT EQUAL ZEROS AND 10
045700        MOVE WRK-FS-CONFIG       TO  WRK-ERROR-CODE
045800        PERFORM 9999-CALL-ABEND-PGM
045900     END-IF.
046000*----------------------------------------------------------------*
046100 8100-99-EXIT.                   EXIT.
046200*----------------------------------------------------------------*
046300*----------------------------------------------------------------*
046400 8200-TEST-FS-SNAPSHOT           SECTION.
046500*----------------------------------------------------------------*
046600     IF WRK-FS-SNAPSHOT          NOT EQUAL ZEROS AND 10
046700        MOVE WRK-FS-SNAPSHOT     TO  WRK-ERROR-CODE
046800        PERFORM 9999-CALL-ABEND-PGM
046900     END-IF.
047000*----------------------------------------------------------------*
047100 8200-99-EXIT.                   EXIT.
047200*----------------------------------------------------------------*
047300*----------------------------------------------------------------*
047400 8300-TEST-FS-MONITORED          SECTION.
047500*----------------------------------------------------------------*
047600     IF WRK-FS-MONITORED         NOT EQUAL ZEROS AND 10
047700        MOVE WRK-FS-MONITORED    TO  WRK-ERROR-CODE
047800        PERFORM 9999-CALL-ABEND-PGM
047900     END-IF.
048000*----------------------------------------------------------------*
048100 8300-99-EXIT.                   EXIT.
048200*----------------------------------------------------------------*
048300*----------------------------------------------------------------*
048400 8400-TEST-FS-AUDIT               SECTION.
048500*----------------------------------------------------------------*
048600     IF WRK-FS-AUDIT             NOT EQUAL ZEROS AND 10
048700        MOVE WRK-FS-AUDIT        TO  WRK-ERROR-CODE
048800        PERFORM 9999-CALL-ABEND-PGM
048900     END-IF.
049000*----------------------------------------------------------------*
049100 8400-99-EXIT.                   EXIT.
049200*----------------------------------------------------------------*
049300*----------------------------------------------------------------*
049400 8500-VALIDATE-AUDIT-REG          SECTION.                         TCM0050
049500*----------------------------------------------------------------*
049600*REJECTS A DELETE-AUDIT ROW THAT IS MISSING ONE OF ITS REQUIRED    TCM0050
049700*FIELDS INSTEAD OF LETTING IT OUT TO AUDIT-FILE HALF-BUILT.        TCM0050
049800     IF CHGMAUD0-TABLE-NAME OF WRK-NEW-AUDIT-REG EQUAL SPACES      TCM0050
049900        MOVE 'AUDIT TABLE-NAME IS BLANK'                           TCM0050
050000                                 TO   WRK-ERROR-MSG                TCM0050
050100        PERFORM 9999-CALL-ABEND-PGM                                TCM0050
050200     END-IF.                                                       TCM0050

050300     IF CHGMAUD0-PK OF WRK-NEW-AUDIT-REG EQUAL ZEROS               TCM0050
050400        MOVE 'AUDIT PRIMARY-KEY IS MISSING'                        TCM0050
050500                                 TO   WRK-ERROR-MSG                TCM0050
050600        PERFORM 9999-CALL-ABEND-PGM                                TCM0050
050700     END-IF.                                                       TCM0050

050800     IF CHGMAUD0-CHG-TYPE OF WRK-NEW-AUDIT-REG EQUAL SPACES        TCM0050
050900        MOVE 'AUDIT CHANGE-TYPE IS MISSING'                        TCM0050
051000                                 TO   WRK-ERROR-MSG                TCM0050
051100        PERFORM 9999-CALL-ABEND-PGM                                TCM0050
051200     END-IF.                                                       TCM0050
051300*----------------------------------------------------------------*
051400 8500-99-EXIT.                   EXIT.                             TCM0050
051500*----------------------------------------------------------------*
051600*----------------------------------------------------------------*
051700 9000-FINALIZE                   SECTION.
051800*----------------------------------------------------------------*
051900     CLOSE CHECKSUM-SNAPSHOT-FILE
052000           MONITORED-TABLE-IN.

052100     DISPLAY '***************************'.
052200     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
052300     DISPLAY '***************************'.
052400     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
052500     DISPLAY '*COMPILED........:'
052600     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
052700     DISPLAY '*.................'
052800     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
052900     DISPLAY '*-------------------------*'.
053000     IF WRK-DELETE-WAS-FOUND
053100        DISPLAY '*DELETED ROW FOUND..: YES *'
053200        DISPLAY '*ALREADY AUDITED....:' WRK-ALREADY-DELETED '*'
053300     ELSE
053400        DISPLAY '*DELETED ROW FOUND..: NO  *'
053500     END-IF.
053600     DISPLAY '*-------------------------*'.
053700     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
053800     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
053900     DISPLAY '***************************'.

054000     STOP RUN.
054100*----------------------------------------------------------------*
054200 9000-99-EXIT.                   EXIT.
054300*----------------------------------------------------------------*
054400*----------------------------------------------------------------*
054500 9100-GET-DATE-TIME              SECTION.
054600*----------------------------------------------------------------*
054700     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
054800     MOVE YY                     TO YYYY-FORMATTED
054900                                     WRK-CTS-YYYY.
055000     MOVE MM                     TO MM-FORMATTED                   TCM0032
055100                                     WRK-CTS-MM.
055200     MOVE DD                     TO DD-FORMATTED
055300                                     WRK-CTS-DD.
055400     ADD  2000                   TO YYYY-FORMATTED
055500                                     WRK-CTS-YYYY.

055600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
055700     MOVE HOUR                   TO HOUR-FORMATTED
055800                                     WRK-CTS-HH.
055900     MOVE MINUTE                 TO MINUTE-FORMATTED
056000                                     WRK-CTS-MIN.
056100     MOVE SECOND                 TO SECOND-FORMATTED
056200                                     WRK-CTS-SS.
056300     MULTIPLY HUNDREDTH BY 10000 GIVING WRK-CTS-MICRO.
056400*----------------------------------------------------------------*
056500 9100-99-EXIT.                   EXIT.
056600*----------------------------------------------------------------*
056700*----------------------------------------------------------------*
056800 9999-CALL-ABEND-PGM             SECTION.
056900*----------------------------------------------------------------*
057000     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
057100     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
057200     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
057300*----------------------------------------------------------------*
057400 9999-99-EXIT.                   EXIT.
057500*----------------------------------------------------------------*
