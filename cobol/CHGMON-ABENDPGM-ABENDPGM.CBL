000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         R. MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   14/03/1985.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                R. MUNIZ MERLO  -  APPLICATIONS                 *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: ABENDPGM.                                     *
001600*    ANALYST.....: R. MUNIZ MERLO                                *
001700*    PROGRAMMER..: R. MUNIZ MERLO                                *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: COMMON BATCH UTILITIES (SHARED)               *
002000*----------------------------------------------------------------*
002100*    GOAL........: COMMON ABNORMAL-END HANDLER. DISPLAYS THE     *
002200*                  CALLING PROGRAM'S ERROR LOG AND STOPS THE     *
002300*                  RUN. ONE OF SEVERAL BATCH SUITES ON THIS      *
002400*                  ACCOUNT CALL THIS ROUTINE, INCLUDING THE      *
002500*                  CHGMON STEPS (CHMN0001, CHMN0002) WHEN A      *
002600*                  FILE-STATUS OR VALIDATION CHECK FAILS.        *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   NONE.                                        *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.                                        *
003200*----------------------------------------------------------------*
003300*                                                                *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG..:                                               *
003600*    14/03/1985  RMM  CHG0001  INITIAL VERSION - SHARED BY ALL   *
003700*                              BATCH STEPS ON THIS ACCOUNT       *
003800*    02/11/1988  RMM  CHG0034  ADDED CALLER-TAG DISPLAY LINE     *
003900*    19/06/1991  JFA  CHG0091  CHGMON BATCH STEPS (CHMN0001,     *
004000*                              CHMN0002) ADOPTED THIS ROUTINE AS *
004100*                              THEIR ABEND HANDLER               *
004200*    23/02/1998  JFA  CHG0142  Y2K - WRK-ERROR-DATE NOW CARRIES  *
004300*                              A 4-DIGIT YEAR FROM THE CALLER    *
004400*    11/01/1999  RMM  CHG0151  Y2K SIGN-OFF - NO FURTHER CENTURY *
004500*                              WINDOW LOGIC REQUIRED HERE        *
004600*    06/08/2001  CLS  CHG0207  ADDED ABEND SEQUENCE COUNTER FOR  *
004700*                              OPERATIONS LOG CROSS-REFERENCE    *
004800*----------------------------------------------------------------*
004900*================================================================*
005000*           E N V I R O N M E N T      D I V I S I O N           *
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500      C01 IS TOP-OF-FORM.

005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.

005800*================================================================*
005900*                  D A T A      D I V I S I O N                  *
006000*================================================================*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400*-----------------------------------------------------------------*
006500*                  WORKING-STORAGE SECTION                        *
006600*-----------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.

006800*ABEND SEQUENCE COUNTER - CHG0207. CROSS-REFERENCED BY OPERATIONS*
006900*AGAINST THE JOB LOG WHEN MORE THAN ONE CALLER ABENDS IN A RUN.  *
007000 77  WRK-ABEND-SEQ                      PIC 9(05)     COMP         CHG0207
007100                                         VALUE ZEROS.              CHG0207

007200 01  WRK-TIMESTAMP-WORK.
007300     05  WRK-TS-DATE                    PIC X(10)     VALUE SPACES.
007400     05  WRK-TS-TIME                    PIC X(08)     VALUE SPACES.
007500 01  WRK-TIMESTAMP-NUM  REDEFINES  WRK-TIMESTAMP-WORK
007600                                         PIC 9(18).

007700 01  WRK-SEQ-DISPLAY                    PIC 9(05)     VALUE ZEROS.
007800 01  WRK-SEQ-DISPLAY-X  REDEFINES  WRK-SEQ-DISPLAY
007900                                         PIC X(05).

008000 01  WRK-CALLER-TAG                     PIC X(08)     VALUE SPACES CHG0034
008100 01  WRK-CALLER-TAG-N   REDEFINES  WRK-CALLER-TAG                  CHG0034
008200                                         PIC 9(08).                CHG0034

008300*-----------------------------------------------------------------*
008400*                      LINKAGE SECTION                            *
008500*-----------------------------------------------------------------*
008600 LINKAGE SECTION.
008700 01 WRK-ERROR-LOG.
008800    03 WRK-PROGRAM                         PIC X(08).
008900    03 WRK-ERROR-MSG                       PIC X(30).
009000    03 WRK-ERROR-CODE                      PIC X(30).
009100    03 WRK-ERROR-DATE                      PIC X(10).              CHG0142
009200    03 WRK-ERROR-TIME                      PIC X(08).
009300*================================================================*
009400 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
009500*================================================================*
009600*----------------------------------------------------------------*
009700 0000-MAIN-PROCESS               SECTION.
009800*----------------------------------------------------------------*
009900     ADD 1                       TO   WRK-ABEND-SEQ.               CHG0207
010000     MOVE WRK-ABEND-SEQ          TO   WRK-SEQ-DISPLAY.             CHG0207
010100     MOVE WRK-PROGRAM            TO   WRK-CALLER-TAG.              CHG0034

010200     DISPLAY '**********************************'.
010300     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
010400     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
010500     DISPLAY '*ABEND SEQ..........:' WRK-SEQ-DISPLAY-X '         *'.
010600     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.           CHG0142
010700     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
010800     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
010900     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.            CHG0034
011000     DISPLAY '*ERROR CODE:                     *'.
011100     DISPLAY '* 'WRK-ERROR-CODE' *'.
011200     DISPLAY '*ERROR MESSAGE:                  *'.
011300     DISPLAY '* 'WRK-ERROR-MSG' *'.
011400     DISPLAY '**********************************'.

011500     STOP RUN.
011600*----------------------------------------------------------------*
011700 0000-99-EXIT.                   EXIT.
011800*----------------------------------------------------------------*
