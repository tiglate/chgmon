000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     TESTS.
000600 AUTHOR.         R. MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   14/09/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                R. MUNIZ MERLO  -  APPLICATIONS                 *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: TESTS.                                        *
001600*    ANALYST.....: R. MUNIZ MERLO                                *
001700*    PROGRAMMER..: R. MUNIZ MERLO                                *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: TABLE CHANGE MONITOR - CHGMON                 *
002000*----------------------------------------------------------------*
002100*    GOAL........: STAND-ALONE UNIT TEST DRIVER FOR CHGMON.      *
002200*                  BUILDS FIXTURE ROWS IN WORKING-STORAGE, CALLS *
002300*                  CKSUMPGM DIRECTLY AND CHECKS THE RESULT, THEN *
002400*                  RE-PROVES THE INSERT/UPDATE/NO-CHANGE RULE    *
002500*                  THAT CHMN0002 APPLIES AFTER EACH CKSUMPGM     *
002600*                  CALL.  NOT PART OF THE PRODUCTION JOB STREAM  *
002700*                  -- RUN BY HAND AFTER ANY CHANGE TO CKSUMPGM   *
002800*                  OR TO THE COMPARE LOGIC IN CHMN0002.          *
002900*----------------------------------------------------------------*
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003100*                   NONE.                                        *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CALLS.......:  CKSUMPGM  -- UNIT UNDER TEST                 *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG..:                                                *
003800*    14/09/1993  RMM  TCM0013  INITIAL VERSION -- 3 CKSUMPGM     *
003900*                              CASES (NULL COLUMN, CHANGED       *
004000*                              VALUE, UNCHANGED VALUE) PLUS THE  *
004100*                              INSERT/UPDATE/NO-CHANGE RULE      *
004200*    23/02/1998  JFA  TCM0034  Y2K -- NO CHANGE REQUIRED, NO     *
004300*                              DATE ARITHMETIC IN THIS DRIVER    *
004400*----------------------------------------------------------------*
004500*================================================================*
004600*           E N V I R O N M E N T      D I V I S I O N           *
004700*================================================================*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100      C01 IS TOP-OF-FORM.

005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.

005400*================================================================*
005500*                  D A T A      D I V I S I O N                  *
005600*================================================================*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000*-----------------------------------------------------------------*
006100*                  WORKING-STORAGE SECTION                        *
006200*-----------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.

006400 77  WRK-CKSUM-PGM                    PIC X(08) VALUE 'CKSUMPGM'.

006500*TALLY GROUP -- THE 3-COUNTER VIEW IS WHAT THE SECTIONS UPDATE;   *
006600*THE PACKED VIEW IS WHAT 9000-FINALIZE DISPLAYS CONDENSED ON ONE  *
006700*OPERATOR CONSOLE LINE WHEN THE RUN IS CLEAN (ALL PASS, 0 FAIL).  *
006800 01  WRK-TALLY-GROUP.
006900     05  WRK-CASE-COUNT                PIC 9(03) COMP VALUE ZEROS.
007000     05  WRK-PASS-COUNT                PIC 9(03) COMP VALUE ZEROS.
007100     05  WRK-FAIL-COUNT                PIC 9(03) COMP VALUE ZEROS.
007200 01  WRK-TALLY-X  REDEFINES  WRK-TALLY-GROUP
007300                                       PIC X(06).

007400 77  WRK-CASE-NAME                    PIC X(40) VALUE SPACES.

007500*FIXTURE ROW PASSED TO CKSUMPGM -- SAME SHAPE AS CHGMROW0, A      *
007600*KEY AND UP TO 3 COLUMNS (THE SAMPLE TB_ORDERS LAYOUT).           *
007700 01  WRK-FIXTURE-ROW.
007800     COPY 'CHGMROW0'.

007900 77  WRK-RESULT-CRC                   PIC S9(18) COMP-3
008000                                       VALUE ZEROS.
008100 77  WRK-EXPECTED-CRC                 PIC S9(18) COMP-3
008200                                       VALUE ZEROS.
008300 77  WRK-PRIOR-CRC                    PIC S9(18) COMP-3
008400                                       VALUE ZEROS.

008500*SNAPSHOT OF A FIRST CALL'S RESULT, KEPT SO A SECOND CALL ON AN  *
008600*UNCHANGED ROW CAN BE PROVED IDENTICAL (CASE 3) AND A SECOND     *
008700*CALL ON A CHANGED ROW CAN BE PROVED DIFFERENT (CASE 4).         *
008800 01  WRK-BASELINE-GROUP.
008900     05  WRK-BASELINE-CRC              PIC S9(18) COMP-3
009000                                       VALUE ZEROS.
009100 01  WRK-BASELINE-X  REDEFINES  WRK-BASELINE-GROUP
009200                                       PIC X(10).

009300*WORKING COPY OF THE DECISION RULE CHMN0002 APPLIES AFTER EACH   *
009400*CKSUMPGM CALL -- NOT-FOUND VS. FOUND-BUT-CHANGED VS. FOUND-AND- *
009500*SAME.  RE-PROVEN HERE AGAINST FIXED INPUTS INSTEAD OF A FULL    *
009600*SNAPSHOT FILE.                                                  *
009700 77  WRK-SNAPSHOT-FOUND                PIC X(03) VALUE 'NO '.
009800     88  WRK-SNAPSHOT-WAS-FOUND                  VALUE 'YES'.
009900 77  WRK-DECISION                      PIC X(08) VALUE SPACES.

010000 01  WRK-DECISION-GROUP.
010100     05  WRK-DECISION-SNAP-CRC          PIC S9(18) COMP-3
010200                                       VALUE ZEROS.
010300     05  WRK-DECISION-NEW-CRC           PIC S9(18) COMP-3
010400                                       VALUE ZEROS.
010500 01  WRK-DECISION-X  REDEFINES  WRK-DECISION-GROUP
010600                                       PIC X(20).

010700*================================================================*
010800 PROCEDURE                       DIVISION.
010900*================================================================*
011000*----------------------------------------------------------------*
011100 0000-MAIN-PROCESS               SECTION.
011200*----------------------------------------------------------------*
011300     DISPLAY '***************************'.
011400     DISPLAY '*   CHGMON UNIT TESTS     *'.
011500     DISPLAY '***************************'.

011600     PERFORM 1000-CASE-SIMPLE-ROW.
011700     PERFORM 2000-CASE-NULL-COLUMN-OMITTED.
011800     PERFORM 3000-CASE-UNCHANGED-ROW-MATCHES.
011900     PERFORM 4000-CASE-CHANGED-ROW-DIFFERS.
012000     PERFORM 5000-CASE-DECISION-INSERT.
012100     PERFORM 6000-CASE-DECISION-UPDATE.
012200     PERFORM 7000-CASE-DECISION-NO-CHANGE.

012300     PERFORM 9000-FINALIZE.
012400*----------------------------------------------------------------*
012500 0000-99-EXIT.                   EXIT.
012600*----------------------------------------------------------------*
012700*----------------------------------------------------------------*
012800 1000-CASE-SIMPLE-ROW             SECTION.
012900*----------------------------------------------------------------*
013000*A ROW WITH NO NULL COLUMNS MUST PRODUCE THE SAME CHECKSUM ON    *
013100*TWO SUCCESSIVE CALLS -- THE ALGORITHM HAS NO HIDDEN STATE.      *
013200     MOVE 'SIMPLE ROW IS REPEATABLE' TO WRK-CASE-NAME.

013300     PERFORM 8100-BUILD-FIXTURE-BASE.

013400     CALL WRK-CKSUM-PGM  USING WRK-FIXTURE-ROW WRK-RESULT-CRC.
013500     MOVE WRK-RESULT-CRC  TO WRK-EXPECTED-CRC.

013600     CALL WRK-CKSUM-PGM  USING WRK-FIXTURE-ROW WRK-RESULT-CRC.

013700     IF WRK-RESULT-CRC EQUAL WRK-EXPECTED-CRC
013800        PERFORM 8900-RECORD-PASS
013900     ELSE
014000        PERFORM 8950-RECORD-FAIL
014100     END-IF.
014200*----------------------------------------------------------------*
014300 1000-99-EXIT.                   EXIT.
014400*----------------------------------------------------------------*
014500*----------------------------------------------------------------*
014600 2000-CASE-NULL-COLUMN-OMITTED    SECTION.
014700*----------------------------------------------------------------*
014800*A ROW WHOSE THIRD COLUMN IS FLAGGED NULL MUST CHECKSUM          *
014900*DIFFERENTLY FROM THE SAME ROW WITH A REAL VALUE IN THAT         *
015000*COLUMN -- CALCULATE-CHECKSUM FEEDS THE COLUMN NAME EITHER WAY   *
015100*BUT ONLY FEEDS THE VALUE WHEN IT IS NOT NULL.                   *
015200     MOVE 'NULL COLUMN CHANGES THE SUM' TO WRK-CASE-NAME.

015300     PERFORM 8100-BUILD-FIXTURE-BASE.

015400     CALL WRK-CKSUM-PGM  USING WRK-FIXTURE-ROW WRK-RESULT-CRC.
015500     MOVE WRK-RESULT-CRC  TO WRK-EXPECTED-CRC.

015600     MOVE 'Y' TO CHGMROW0-COL-NULL(3) OF WRK-FIXTURE-ROW.

015700     CALL WRK-CKSUM-PGM  USING WRK-FIXTURE-ROW WRK-RESULT-CRC.

015800     IF WRK-RESULT-CRC NOT EQUAL WRK-EXPECTED-CRC
015900        PERFORM 8900-RECORD-PASS
016000     ELSE
016100        PERFORM 8950-RECORD-FAIL
016200     END-IF.
016300*----------------------------------------------------------------*
016400 2000-99-EXIT.                   EXIT.
016500*----------------------------------------------------------------*
016600*----------------------------------------------------------------*
016700 3000-CASE-UNCHANGED-ROW-MATCHES  SECTION.
016800*----------------------------------------------------------------*
016900     MOVE 'UNCHANGED VALUE MATCHES BASELINE' TO WRK-CASE-NAME.

017000     PERFORM 8100-BUILD-FIXTURE-BASE.

017100     CALL WRK-CKSUM-PGM  USING WRK-FIXTURE-ROW WRK-RESULT-CRC.
017200     MOVE WRK-RESULT-CRC  TO WRK-BASELINE-CRC.

017300     PERFORM 8100-BUILD-FIXTURE-BASE.

017400     CALL WRK-CKSUM-PGM  USING WRK-FIXTURE-ROW WRK-RESULT-CRC.

017500     IF WRK-RESULT-CRC EQUAL WRK-BASELINE-CRC
017600        PERFORM 8900-RECORD-PASS
017700     ELSE
017800        PERFORM 8950-RECORD-FAIL
017900     END-IF.
018000*----------------------------------------------------------------*
018100 3000-99-EXIT.                   EXIT.
018200*----------------------------------------------------------------*
018300*----------------------------------------------------------------*
018400 4000-CASE-CHANGED-ROW-DIFFERS    SECTION.
018500*----------------------------------------------------------------*
018600     MOVE 'CHANGED VALUE DIFFERS FROM BASELINE' TO WRK-CASE-NAME.

018700     PERFORM 8100-BUILD-FIXTURE-BASE.

018800     CALL WRK-CKSUM-PGM  USING WRK-FIXTURE-ROW WRK-RESULT-CRC.
018900     MOVE WRK-RESULT-CRC  TO WRK-BASELINE-CRC.

019000     MOVE '0000099999.00'
019100                  TO CHGMROW0-COL-VALUE(3) OF WRK-FIXTURE-ROW.

019200     CALL WRK-CKSUM-PGM  USING WRK-FIXTURE-ROW WRK-RESULT-CRC.

019300     IF WRK-RESULT-CRC NOT EQUAL WRK-BASELINE-CRC
019400        PERFORM 8900-RECORD-PASS
019500     ELSE
019600        PERFORM 8950-RECORD-FAIL
019700     END-IF.
019800*----------------------------------------------------------------*
019900 4000-99-EXIT.                   EXIT.
020000*----------------------------------------------------------------*
020100*----------------------------------------------------------------*
020200 5000-CASE-DECISION-INSERT        SECTION.
020300*----------------------------------------------------------------*
020400*RE-PROVES THE RULE APPLIED BY CHMN0002'S 2200/2300 PAIR --      *
020500*WHEN THE SNAPSHOT SEARCH FAILS TO FIND THE ROW'S PRIMARY KEY,   *
020600*THE ONLY VALID DECISION IS INSERT.                              *
020700     MOVE 'DECISION RULE -- NEW KEY INSERTS' TO WRK-CASE-NAME.

020800     MOVE 'NO '  TO WRK-SNAPSHOT-FOUND.

020900     PERFORM 8200-APPLY-DECISION-RULE.

021000     IF WRK-DECISION EQUAL 'INSERT  '
021100        PERFORM 8900-RECORD-PASS
021200     ELSE
021300        PERFORM 8950-RECORD-FAIL
021400     END-IF.
021500*----------------------------------------------------------------*
021600 5000-99-EXIT.                   EXIT.
021700*----------------------------------------------------------------*
021800*----------------------------------------------------------------*
021900 6000-CASE-DECISION-UPDATE        SECTION.
022000*----------------------------------------------------------------*
022100*WHEN THE SEARCH FINDS THE KEY BUT THE RECOMPUTED CRC-32 DOES    *
022200*NOT MATCH THE SNAPSHOT'S CRC-32, THE DECISION MUST BE UPDATE.   *
022300     MOVE 'DECISION RULE -- CHANGED SUM UPDATES' TO WRK-CASE-NAME.

022400     MOVE 'YES'          TO WRK-SNAPSHOT-FOUND.
022500     MOVE 111111111      TO WRK-DECISION-SNAP-CRC.
022600     MOVE 222222222      TO WRK-DECISION-NEW-CRC.

022700     PERFORM 8200-APPLY-DECISION-RULE.

022800     IF WRK-DECISION EQUAL 'UPDATE  '
022900        PERFORM 8900-RECORD-PASS
023000     ELSE
023100        PERFORM 8950-RECORD-FAIL
023200     END-IF.
023300*----------------------------------------------------------------*
023400 6000-99-EXIT.                   EXIT.
023500*----------------------------------------------------------------*
023600*----------------------------------------------------------------*
023700 7000-CASE-DECISION-NO-CHANGE     SECTION.
023800*----------------------------------------------------------------*
023900*WHEN THE SEARCH FINDS THE KEY AND THE RECOMPUTED CRC-32         *
024000*MATCHES THE SNAPSHOT'S CRC-32, NO AUDIT ROW IS WRITTEN.         *
024100     MOVE 'DECISION RULE -- SAME SUM NO-OPS' TO WRK-CASE-NAME.

024200     MOVE 'YES'          TO WRK-SNAPSHOT-FOUND.
024300     MOVE 333333333      TO WRK-DECISION-SNAP-CRC.
024400     MOVE 333333333      TO WRK-DECISION-NEW-CRC.

024500     PERFORM 8200-APPLY-DECISION-RULE.

024600     IF WRK-DECISION EQUAL 'NONE    '
024700        PERFORM 8900-RECORD-PASS
024800     ELSE
024900        PERFORM 8950-RECORD-FAIL
025000     END-IF.
025100*----------------------------------------------------------------*
025200 7000-99-EXIT.                   EXIT.
025300*----------------------------------------------------------------*
025400*----------------------------------------------------------------*
025500 8100-BUILD-FIXTURE-BASE          SECTION.
025600*----------------------------------------------------------------*
025700*A 3-COLUMN ROW MATCHING THE SAMPLE TB_ORDERS LAYOUT DOCUMENTED  *
025800*IN CHGMROW0 -- AN INTEGER KEY, A NAME, AND AN AMOUNT.           *
025900     INITIALIZE WRK-FIXTURE-ROW.

026000     MOVE 100245                     TO CHGMROW0-PK
026100                                           OF WRK-FIXTURE-ROW.
026200     MOVE 3                          TO CHGMROW0-COL-COUNT
026300                                           OF WRK-FIXTURE-ROW.

026400     MOVE 'ORDER_ID'                 TO CHGMROW0-COL-NAME(1)
026500                                           OF WRK-FIXTURE-ROW.
026600     MOVE 'N'                        TO CHGMROW0-COL-NULL(1)
026700                                           OF WRK-FIXTURE-ROW.
026800     MOVE '100245'                   TO CHGMROW0-COL-VALUE(1)
026900                                           OF WRK-FIXTURE-ROW.

027000     MOVE 'CUSTOMER_NAME'            TO CHGMROW0-COL-NAME(2)
027100                                           OF WRK-FIXTURE-ROW.
027200     MOVE 'N'                        TO CHGMROW0-COL-NULL(2)
027300                                           OF WRK-FIXTURE-ROW.
027400     MOVE 'ACME SUPPLY CO'           TO CHGMROW0-COL-VALUE(2)
027500                                           OF WRK-FIXTURE-ROW.

027600     MOVE 'ORDER_AMOUNT'             TO CHGMROW0-COL-NAME(3)
027700                                           OF WRK-FIXTURE-ROW.
027800     MOVE 'N'                        TO CHGMROW0-COL-NULL(3)
027900                                           OF WRK-FIXTURE-ROW.
028000     MOVE '0000012345.67'            TO CHGMROW0-COL-VALUE(3)
028100                                           OF WRK-FIXTURE-ROW.
028200*----------------------------------------------------------------*
028300 8100-99-EXIT.                   EXIT.
028400*----------------------------------------------------------------*
028500*----------------------------------------------------------------*
028600 8200-APPLY-DECISION-RULE         SECTION.
028700*----------------------------------------------------------------*
028800*MIRRORS CHMN0002'S 2200-SEARCH-SNAPSHOT / 2300-INSERT-SNAPSHOT /*
028900*2400-COMPARE-AND-UPDATE -- NOT-FOUND INSERTS, FOUND-BUT-        *
029000*DIFFERENT UPDATES, FOUND-AND-SAME IS LEFT ALONE.                *
029100     IF NOT WRK-SNAPSHOT-WAS-FOUND
029200        MOVE 'INSERT'  TO WRK-DECISION
029300     ELSE
029400        IF WRK-DECISION-SNAP-CRC NOT EQUAL WRK-DECISION-NEW-CRC
029500           MOVE 'UPDATE'  TO WRK-DECISION
029600        ELSE
029700           MOVE 'NONE'    TO WRK-DECISION
029800        END-IF
029900     END-IF.
030000*----------------------------------------------------------------*
030100 8200-99-EXIT.                   EXIT.
030200*----------------------------------------------------------------*
030300*----------------------------------------------------------------*
030400 8900-RECORD-PASS                 SECTION.
030500*----------------------------------------------------------------*
030600     ADD 1  TO WRK-CASE-COUNT.
030700     ADD 1  TO WRK-PASS-COUNT.
030800     DISPLAY 'PASS -- ' WRK-CASE-NAME.
030900*----------------------------------------------------------------*
031000 8900-99-EXIT.                   EXIT.
031100*----------------------------------------------------------------*
031200*----------------------------------------------------------------*
031300 8950-RECORD-FAIL                 SECTION.
031400*----------------------------------------------------------------*
031500     ADD 1  TO WRK-CASE-COUNT.
031600     ADD 1  TO WRK-FAIL-COUNT.
031700     DISPLAY '***FAIL*** -- ' WRK-CASE-NAME.
031800*----------------------------------------------------------------*
031900 8950-99-EXIT.                   EXIT.
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 9000-FINALIZE                    SECTION.
032300*----------------------------------------------------------------*
032400     DISPLAY '***************************'.
032500     DISPLAY '*CASES RUN..........:' WRK-CASE-COUNT '*'.
032600     DISPLAY '*CASES PASSED.......:' WRK-PASS-COUNT '*'.
032700     DISPLAY '*CASES FAILED.......:' WRK-FAIL-COUNT '*'.
032800     DISPLAY '***************************'.

032900     STOP RUN.
033000*----------------------------------------------------------------*
033100 9000-99-EXIT.                   EXIT.
033200*----------------------------------------------------------------*
