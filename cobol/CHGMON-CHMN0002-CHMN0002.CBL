000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CHMN0002.
000600 AUTHOR.         R. MUNIZ MERLO.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   19/06/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                R. MUNIZ MERLO  -  APPLICATIONS                 *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: CHMN0002.                                     *
001600*    ANALYST.....: R. MUNIZ MERLO                                *
001700*    PROGRAMMER..: R. MUNIZ MERLO                                *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: TABLE CHANGE MONITOR - CHGMON                 *
002000*----------------------------------------------------------------*
002100*    GOAL........: STEP 2 OF THE CHGMON JOB.  LOADS THE CHECKSUM *
002200*                  SNAPSHOT INTO A WORKING-STORAGE TABLE (THIS   *
002300*                  SHOP'S BATCH COMPILE HAS NO INDEXED FILE      *
002400*                  SUPPORT), THEN SCANS TODAY'S EXTRACT OF THE   *
002500*                  MONITORED TABLE ROW BY ROW, RECOMPUTING EACH  *
002600*                  ROW'S CRC-32 (VIA CKSUMPGM) AND COMPARING IT  *
002700*                  AGAINST THE SNAPSHOT.  NEW PRIMARY KEYS ARE   *
002800*                  INSERTED, CHANGED CHECKSUMS ARE UPDATED, AND  *
002900*                  UNCHANGED ROWS ARE LEFT ALONE.  EVERY INSERT  *
003000*                  OR UPDATE IS AUDITED.  THE SNAPSHOT TABLE IS  *
003100*                  RE-SORTED AND REWRITTEN IN FULL AT THE END OF *
003200*                  THE RUN SO THE NEXT RUN'S LOAD IS IN ORDER.   *
003300*----------------------------------------------------------------*
003400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003500*                   CHGCFG          00100       CHGMCFG0         *
003600*                   CHGCHK          00100       CHGMCHK0         *
003700*                   CHGROW          02620       CHGMROW0         *
003800*                   CHGAUD          00100       CHGMAUD0         *
003900*----------------------------------------------------------------*
004000*    TABLE DB2...:  NONE.                                        *
004100*----------------------------------------------------------------*
004200*    CALLS.......:  CKSUMPGM  -- ONE CALL PER MONITORED-TABLE ROW*
004300*                   ABENDPGM  -- ON ANY UNRECOVERABLE ERROR      *
004400*----------------------------------------------------------------*
004500*    CHANGE LOG..:                                                *
004600*    19/06/1991  RMM  TCM0003  INITIAL VERSION -- INSERT BRANCH  *
004700*                              ADAPTED FROM CSRG0002             *
004800*    14/09/1993  RMM  TCM0011  MERGED IN THE UPDATE BRANCH       *
004900*                              (FORMERLY CSRG0003) SO ONE STEP   *
005000*                              HANDLES BOTH INSERTS AND UPDATES  *
005100*                              IN A SINGLE PASS OF THE EXTRACT   *
005200*    14/09/1993  RMM  TCM0012  REPLACED THE SQL SELECT/INSERT/   *
005300*                              UPDATE CALLS WITH THE WORKING-    *
005400*                              STORAGE SNAPSHOT TABLE AND        *
005500*                              SEARCH ALL -- NO INDEXED FILE     *
005600*                              SUPPORT ON THE NEW BATCH COMPILE  *
005700*    23/02/1998  JFA  TCM0033  Y2K -- CHGMAUD0-CHG-DATE YEAR NOW *
005800*                              CARRIES A FULL 4-DIGIT CENTURY    *
005900*    11/01/1999  RMM  TCM0036  Y2K SIGN-OFF FOR THIS STEP        *
006000*    17/05/2001  CLS  TCM0049  WIDENED THE SNAPSHOT TABLE TO     *
006100*                              2000 ENTRIES -- TB_ORDERS RAN OUT *
006200*                              OF ROOM AT THE OLD 500 LIMIT      *
006300*    14/03/2002  CLS  TCM0051  ADDED 7100/7200 SEQUENCE CHECKS   *
006400*                              AND 8500/8600 FIELD CHECKS BEFORE *
006500*                              THE AUDIT AND SNAPSHOT WRITES --  *
006600*                              REQUESTED BY THE AUDIT DESK AFTER *
006700*                              A MIS-SORTED EXTRACT SLIPPED PAST *
006800*                              CHMN0001 UNDETECTED.              *
006900*----------------------------------------------------------------*
007000*================================================================*
007100*           E N V I R O N M E N T      D I V I S I O N           *
007200*================================================================*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600      C01 IS TOP-OF-FORM.

007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.

007900     SELECT CONFIG-FILE          ASSIGN TO UTS-S-CHGCFG
008000      ORGANIZATION IS     LINE SEQUENTIAL
008100      ACCESS MODE  IS     SEQUENTIAL
008200      FILE STATUS  IS     WRK-FS-CONFIG.

008300     SELECT CHECKSUM-SNAPSHOT-FILE ASSIGN TO UTS-S-CHGCHK
008400      ORGANIZATION IS     SEQUENTIAL
008500      ACCESS MODE  IS     SEQUENTIAL
008600      FILE STATUS  IS     WRK-FS-SNAPSHOT.

008700     SELECT MONITORED-TABLE-IN   ASSIGN TO UTS-S-CHGROW
008800      ORGANIZATION IS     LINE SEQUENTIAL
008900      ACCESS MODE  IS     SEQUENTIAL
009000      FILE STATUS  IS     WRK-FS-MONITORED.

009100     SELECT AUDIT-FILE           ASSIGN TO UTS-S-CHGAUD
009200      ORGANIZATION IS     LINE SEQUENTIAL
009300      ACCESS MODE  IS     SEQUENTIAL
009400      FILE STATUS  IS     WRK-FS-AUDIT.

009500*================================================================*
009600*                  D A T A      D I V I S I O N                  *
009700*================================================================*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD CONFIG-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORD   IS STANDARD.
010400 01 FD-REG-CONFIG.
010500     COPY 'CHGMCFG0'.

010600 FD CHECKSUM-SNAPSHOT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORD   IS STANDARD
010900     BLOCK CONTAINS 00 RECORDS.
011000 01 FD-REG-SNAPSHOT.
011100     COPY 'CHGMCHK0'.

011200 FD MONITORED-TABLE-IN
011300     RECORDING MODE IS F
011400     LABEL RECORD   IS STANDARD.
011500 01 FD-REG-MONITORED.
011600     COPY 'CHGMROW0'.

011700 FD AUDIT-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORD   IS STANDARD.
012000 01 FD-REG-AUDIT.
012100     COPY 'CHGMAUD0'.

012200*-----------------------------------------------------------------*
012300*                  WORKING-STORAGE SECTION                        *
012400*-----------------------------------------------------------------*
012500 WORKING-STORAGE SECTION.

012600 77 WRK-SNAPSHOT-EOF                        PIC X(03) VALUE SPACES.
012700 77 WRK-MONITORED-EOF                       PIC X(03) VALUE SPACES.

012800 77 WRK-MONITORED-REGS-COUNTER              PIC 9(05) COMP
012900                                       VALUE ZEROS.
013000 77 WRK-INSERTED-COUNT                      PIC 9(05) COMP
013100                                       VALUE ZEROS.
013200 77 WRK-UPDATED-COUNT                       PIC 9(05) COMP
013300                                       VALUE ZEROS.

013400*DATA FOR ERROR LOG:
013500 01 WRK-ERROR-LOG.
013600    03 WRK-PROGRAM                         PIC X(08) VALUE
013700                                                     'CHMN0002'  .
013800    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
013900    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
014000    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
014100    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.

014200*ABENDING PROGRAM:
014300 77 WRK-ABEND-PGM                          PIC X(08) VALUE
014400                                                     'ABENDPGM'  .
014500 77 WRK-CKSUM-PGM                          PIC X(08) VALUE
014600                                                     'CKSUMPGM'  .

014700 01 WRK-FILE-STATUS.
014800    03 WRK-FS-CONFIG                       PIC 9(02) VALUE ZEROS .
014900    03 WRK-FS-SNAPSHOT                     PIC 9(02) VALUE ZEROS .
015000    03 WRK-FS-MONITORED                    PIC 9(02) VALUE ZEROS .
015100    03 WRK-FS-AUDIT                        PIC 9(02) VALUE ZEROS .

015200 01 WRK-CONFIG-REG.
015300    COPY 'CHGMCFG0'.

015400 01 WRK-MONITORED-REG.
015500    COPY 'CHGMROW0'.

015600 01 WRK-NEW-AUDIT-REG.
015700    COPY 'CHGMAUD0'.

015800*THE CHECKSUM SNAPSHOT, HELD ENTIRELY IN WORKING STORAGE FOR THE *
015900*LIFE OF THE RUN.  WRK-SNAPSHOT-COUNT BOUNDS THE SORTED PORTION  *
016000*LOADED FROM CHGCHK (SEARCHED WITH SEARCH ALL); ROWS INSERTED    *
016100*DURING THIS RUN ARE APPENDED PAST THAT BOUND (SEE WRK-APPEND-   *
016200*COUNT) AND FOLDED BACK IN BY 3100-SORT-SNAPSHOT-TABLE BEFORE    *
016300*THE FILE IS REWRITTEN AT 3000-FINALIZE.                         *
016400 01 WRK-SNAPSHOT-TABLE.                                            TCM0012
016500    05 WRK-SNAPSHOT-ENTRY OCCURS 1 TO 2000 TIMES                   TCM0049
016600            DEPENDING ON WRK-SNAPSHOT-COUNT
016700            ASCENDING KEY IS WRK-TBL-PK
016800            INDEXED BY WRK-CHK-IDX.
016900        10 WRK-TBL-ID                     PIC 9(9)     COMP-3.
017000        10 WRK-TBL-TABLE-NAME              PIC X(30).
017100        10 WRK-TBL-PK                      PIC S9(18)   COMP-3.
017200        10 WRK-TBL-CRC32                   PIC S9(18)   COMP-3.
017300        10 FILLER                          PIC X(05).

017400 77 WRK-SNAPSHOT-COUNT                      PIC 9(05)   COMP
017500                                       VALUE ZEROS.
017600 77 WRK-APPEND-COUNT                        PIC 9(05)   COMP
017700                                       VALUE ZEROS.
017800 77 WRK-NEXT-SNAP-ID                        PIC 9(09)   COMP
017900                                       VALUE ZEROS.
018000 77 WRK-AUDIT-COUNT                         PIC 9(09)   COMP
018100                                       VALUE ZEROS.
018200 77 WRK-NEXT-AUDIT-ID                       PIC 9(09)   COMP
018300                                       VALUE ZEROS.

018400 01 WRK-SORT-TEMP-ENTRY.
018500    COPY 'CHGMCHK0'.

018600 77 WRK-SORT-I                              PIC 9(05)   COMP
018700                                       VALUE ZEROS.
018800 77 WRK-SORT-J                              PIC 9(05)   COMP
018900                                       VALUE ZEROS.

019000*PREVIOUS-KEY HOLDERS FOR THE SEQUENCE CHECK AT 7100/7200 BELOW --TCM0051
019100*EACH SET LOW SO THE FIRST KEY READ OFF EITHER FILE ALWAYS PASSES.TCM0051
019200 77 WRK-SNAP-KEY-PREVIOUS                  PIC S9(18)  COMP-3     TCM0051
019300                                 VALUE -999999999999999999.       TCM0051
019400 77 WRK-MON-KEY-PREVIOUS                   PIC S9(18)  COMP-3     TCM0051
019500                                 VALUE -999999999999999999.       TCM0051

019600*ORDER-CHECK WORK AREA -- HOLDS THE OFFENDING KEY SO IT CAN BE    TCM0051
019700*DUMPED AS ONE ALPHANUMERIC FIELD IN AN ABEND TRACE.              TCM0051
019800 01 WRK-ORDER-CHECK-GROUP.                                        TCM0051
019900    05 WRK-ORDER-CHECK-PK               PIC S9(18)  COMP-3.       TCM0051
020000    05 FILLER                           PIC X(02).                TCM0051
020100 01 WRK-ORDER-CHECK-X  REDEFINES  WRK-ORDER-CHECK-GROUP           TCM0051
020200                                           PIC X(12).             TCM0051

020300*LOOKUP WORK AREA -- GROUPED TOGETHER SO THE PAIR CAN BE DUMPED  *
020400*AS ONE ALPHANUMERIC FIELD IN AN ABEND TRACE IF EVER NEEDED.     *
020500 01 WRK-LOOKUP-GROUP.
020600    05 WRK-FOUND-IDX                       PIC 9(05)   COMP.
020700    05 WRK-APPEND-IDX                      PIC 9(05)   COMP.
020800    05 FILLER                              PIC X(02).
020900 01 WRK-LOOKUP-X  REDEFINES  WRK-LOOKUP-GROUP
021000                                             PIC X(10).

021100 77 WRK-FOUND-FLAG                          PIC X(03) VALUE 'NO '.
021200     88 WRK-ENTRY-FOUND                               VALUE 'YES'.

021300 01 WRK-COMPUTED-CRC-GROUP.
021400    05 WRK-COMPUTED-CRC                     PIC S9(18)  COMP-3
021500                                       VALUE ZEROS.
021600 01 WRK-COMPUTED-CRC-X  REDEFINES WRK-COMPUTED-CRC-GROUP
021700                                             PIC X(10).

021800*WORKING DATA FOR THE SYSTEM DATE AND TIME.
021900 01 WRK-SYSTEM-DATE.
022000    03 YY                                  PIC 9(02) VALUE ZEROS .
022100    03 MM                                  PIC 9(02) VALUE ZEROS .
022200    03 DD                                  PIC 9(02) VALUE ZEROS .
022300    03 FILLER                              PIC X(01) VALUE SPACE .
022400 01 WRK-SYSTEM-DATE-NUM  REDEFINES  WRK-SYSTEM-DATE
022500                                            PIC X(07).
022600*
022700 01 WRK-DATE-FORMATTED.
022800    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
022900    03 FILLER                              PIC X(01) VALUE '-'   .
023000    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
023100    03 FILLER                              PIC X(01) VALUE '-'   .
023200    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
023300*
023400 01 WRK-SYSTEM-TIME.
023500    03 HOUR                                PIC 9(02) VALUE ZEROS .
023600    03 MINUTE                              PIC 9(02) VALUE ZEROS .
023700    03 SECOND                              PIC 9(02) VALUE ZEROS .
023800    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
023900*
024000 01 WRK-TIME-FORMATTED.
024100    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
024200    03 FILLER                              PIC X(01) VALUE ':'.
024300    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
024400    03 FILLER                              PIC X(01) VALUE ':'.
024500    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .

024600 01 WRK-CHANGE-TIMESTAMP.
024700    03 WRK-CTS-YYYY                        PIC 9(04) VALUE ZEROS.  TCM0033
024800    03 FILLER                              PIC X(01) VALUE '-'.
024900    03 WRK-CTS-MM                          PIC 9(02) VALUE ZEROS.
025000    03 FILLER                              PIC X(01) VALUE '-'.
025100    03 WRK-CTS-DD                          PIC 9(02) VALUE ZEROS.
025200    03 FILLER                              PIC X(01) VALUE '-'.
025300    03 WRK-CTS-HH                          PIC 9(02) VALUE ZEROS.
025400    03 FILLER                              PIC X(01) VALUE '.'.
025500    03 WRK-CTS-MIN                         PIC 9(02) VALUE ZEROS.
025600    03 FILLER                              PIC X(01) VALUE '.'.
025700    03 WRK-CTS-SS                          PIC 9(02) VALUE ZEROS.
025800    03 FILLER                              PIC X(01) VALUE '.'.
025900    03 WRK-CTS-MICRO                       PIC 9(06) VALUE ZEROS.

026000 01 WRK-WHEN-COPILED.
026100    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
026200    03 FILLER                              PIC X(01) VALUE '/'.
026300    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
026400    03 FILLER                              PIC X(01) VALUE '/'.
026500    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
026600    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
026700    03 FILLER                              PIC X(01) VALUE '-'.
026800    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
026900    03 FILLER                              PIC X(01) VALUE '-'.
027000    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.

027100*================================================================*
027200 PROCEDURE                       DIVISION.
027300*================================================================*
027400*----------------------------------------------------------------*
027500 0000-MAIN-PROCESS               SECTION.
027600*----------------------------------------------------------------*
027700     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.

027800     PERFORM 1000-INITIALIZE.

027900     PERFORM 2000-PROCESS-ROW
028000         UNTIL WRK-MONITORED-EOF EQUAL 'END'.

028100     PERFORM 3000-FINALIZE.
028200*----------------------------------------------------------------*
028300 0000-99-EXIT.                   EXIT.
028400*----------------------------------------------------------------*
028500*----------------------------------------------------------------*
028600 1000-INITIALIZE                 SECTION.
028700*----------------------------------------------------------------*
028800     PERFORM 9100-GET-DATE-TIME.

028900     INITIALIZE WRK-CONFIG-REG
029000                WRK-MONITORED-REG
029100                WRK-NEW-AUDIT-REG.

029200     OPEN INPUT  CONFIG-FILE.

029300     MOVE 'OPEN FILE CONFIG-FILE'  TO WRK-ERROR-MSG.
029400     PERFORM 8100-TEST-FS-CONFIG.

029500     PERFORM 1100-READ-CONFIG.

029600     CLOSE CONFIG-FILE.

029700     OPEN INPUT  CHECKSUM-SNAPSHOT-FILE.

029800     MOVE 'OPEN FILE CHECKSUM-SNAPSHOT-FILE'
029900                                   TO WRK-ERROR-MSG.
030000     PERFORM 8200-TEST-FS-SNAPSHOT.

030100     PERFORM 1200-LOAD-SNAPSHOT-TABLE.

030200     CLOSE CHECKSUM-SNAPSHOT-FILE.

030300     MOVE WRK-SNAPSHOT-COUNT      TO WRK-NEXT-SNAP-ID.

030400     OPEN INPUT  MONITORED-TABLE-IN.

030500     MOVE 'OPEN FILE MONITORED-TABLE-IN'
030600                                   TO WRK-ERROR-MSG.
030700     PERFORM 8300-TEST-FS-MONITORED.

030800     OPEN INPUT  AUDIT-FILE.

030900     MOVE 'OPEN FILE AUDIT-FILE FOR COUNT'
031000                                   TO WRK-ERROR-MSG.
031100     PERFORM 8400-TEST-FS-AUDIT.

031200     PERFORM 1400-COUNT-AUDIT-RECORDS.

031300     CLOSE AUDIT-FILE.

031400     MOVE WRK-AUDIT-COUNT          TO WRK-NEXT-AUDIT-ID.

031500     OPEN EXTEND AUDIT-FILE.

031600     MOVE 'OPEN FILE AUDIT-FILE FOR APPEND'
031700                                   TO WRK-ERROR-MSG.
031800     PERFORM 8400-TEST-FS-AUDIT.

031900     PERFORM 2100-READ-MONITORED.
032000*----------------------------------------------------------------*
032100 1000-99-EXIT.                   EXIT.
032200*----------------------------------------------------------------*
032300*----------------------------------------------------------------*
032400 1100-READ-CONFIG                SECTION.
032500*----------------------------------------------------------------*
032600     MOVE 'READING CONFIG-FILE'   TO   WRK-ERROR-MSG.

032700     READ CONFIG-FILE             INTO WRK-CONFIG-REG.

032800     PERFORM 8100-TEST-FS-CONFIG.
032900*----------------------------------------------------------------*
033000 1100-99-EXIT.                   EXIT.
033100*----------------------------------------------------------------*
033200*----------------------------------------------------------------*
033300 1400-COUNT-AUDIT-RECORDS         SECTION.
033400*----------------------------------------------------------------*
033500*PRIMES WRK-NEXT-AUDIT-ID THE SAME WAY CHMN0001 DOES -- BY       *
033600*TALLYING THE AUDIT ROWS ALREADY ON FILE BEFORE THIS RUN.        *
033700     MOVE 'COUNTING AUDIT-FILE'   TO   WRK-ERROR-MSG.

033800     READ AUDIT-FILE.

033900     PERFORM 8400-TEST-FS-AUDIT.

034000     PERFORM 1410-COUNT-ONE-AUDIT-RECORD
034100         UNTIL WRK-FS-AUDIT       EQUAL 10.
034200*----------------------------------------------------------------*
034300 1400-99-EXIT.                   EXIT.
034400*----------------------------------------------------------------*
034500*----------------------------------------------------------------*
034600 1410-COUNT-ONE-AUDIT-RECORD      SECTION.
034700*----------------------------------------------------------------*
034800     ADD 1                       TO   WRK-AUDIT-COUNT.

034900     MOVE 'COUNTING AUDIT-FILE'   TO   WRK-ERROR-MSG.

035000     READ AUDIT-FILE.

035100     PERFORM 8400-TEST-FS-AUDIT.
035200*----------------------------------------------------------------*
035300 1410-99-EXIT.                   EXIT.
035400*----------------------------------------------------------------*
035500*----------------------------------------------------------------*
035600 1200-LOAD-SNAPSHOT-TABLE         SECTION.
035700*----------------------------------------------------------------*
035800     PERFORM 1210-READ-AND-STORE-SNAPSHOT
035900         UNTIL WRK-SNAPSHOT-EOF   EQUAL 'END'.
036000*----------------------------------------------------------------*
036100 1200-99-EXIT.                   EXIT.
036200*----------------------------------------------------------------*
036300*----------------------------------------------------------------*
036400 1210-READ-AND-STORE-SNAPSHOT     SECTION.
036500*----------------------------------------------------------------*
036600     MOVE 'READING CHECKSUM-SNAPSHOT-FILE'
036700                                 TO   WRK-ERROR-MSG.

036800     READ CHECKSUM-SNAPSHOT-FILE.

036900     PERFORM 8200-TEST-FS-SNAPSHOT.

037000     IF WRK-FS-SNAPSHOT          EQUAL 10
037100        MOVE 'END'               TO   WRK-SNAPSHOT-EOF
037200     ELSE
037300        ADD 1                    TO   WRK-SNAPSHOT-COUNT
037400        MOVE FD-REG-SNAPSHOT     TO   WRK-SNAPSHOT-ENTRY
037500                                           (WRK-SNAPSHOT-COUNT)
037600       PERFORM 7100-VERIFY-ORDER-SNAPSHOT                         TCM0051
037700     END-IF.
037800*----------------------------------------------------------------*
037900 1210-99-EXIT.                   EXIT.
038000*----------------------------------------------------------------*
038100*----------------------------------------------------------------*
038200 2000-PROCESS-ROW                SECTION.
038300*----------------------------------------------------------------*
038400     PERFORM 2150-CALL-CKSUMPGM.

038500     PERFORM 2200-SEARCH-SNAPSHOT.

038600     IF NOT WRK-ENTRY-FOUND
038700        PERFORM 2300-INSERT-SNAPSHOT
038800     ELSE
038900        PERFORM 2400-COMPARE-AND-UPDATE
039000     END-IF.

039100     PERFORM 2100-READ-MONITORED.
039200*----------------------------------------------------------------*
039300 2000-99-EXIT.                   EXIT.
039400*----------------------------------------------------------------*
039500*----------------------------------------------------------------*
039600 2100-READ-MONITORED              SECTION.
039700*----------------------------------------------------------------*
039800     MOVE 'READING MONITORED-TABLE-IN'
039900                                 TO   WRK-ERROR-MSG.

040000     READ MONITORED-TABLE-IN     INTO WRK-MONITORED-REG.

040100     PERFORM 8300-TEST-FS-MONITORED.

040200     IF WRK-FS-MONITORED         EQUAL 10
040300        MOVE 'END'               TO   WRK-MONITORED-EOF
040400     ELSE
040500        ADD 1                    TO   WRK-MONITORED-REGS-COUNTER
040600       PERFORM 7200-VERIFY-ORDER-MONITORED                        TCM0051
040700     END-IF.
040800*----------------------------------------------------------------*
040900 2100-99-EXIT.                   EXIT.
041000*----------------------------------------------------------------*
041100*----------------------------------------------------------------*
041200 7100-VERIFY-ORDER-SNAPSHOT      SECTION.                         TCM0051
041300*----------------------------------------------------------------*
041400*VERIFIES THE CHECKSUM-SNAPSHOT-FILE KEY NEVER MOVES BACKWARD --  TCM0051
041500*2200-SEARCH-SNAPSHOT'S SEARCH ALL DEPENDS ON THE TABLE BEING     TCM0051
041600*LOADED IN ASCENDING PRIMARY-KEY ORDER.                           TCM0051
041700    IF CHGMCHK0-PK OF FD-REG-SNAPSHOT LESS WRK-SNAP-KEY-PREVIOUS  TCM0051
041800       MOVE CHGMCHK0-PK OF FD-REG-SNAPSHOT                        TCM0051
041900                                TO   WRK-ORDER-CHECK-PK           TCM0051
042000       MOVE WRK-ORDER-CHECK-X   TO   WRK-ERROR-CODE               TCM0051
042100       MOVE 'CHECKSUM-SNAPSHOT-FILE IS OUT OF ORDER'              TCM0051
042200                                TO   WRK-ERROR-MSG                TCM0051
042300       PERFORM 9999-CALL-ABEND-PGM                                TCM0051
042400    ELSE                                                          TCM0051
042500       MOVE CHGMCHK0-PK OF FD-REG-SNAPSHOT                        TCM0051
042600                                TO   WRK-SNAP-KEY-PREVIOUS        TCM0051
042700    END-IF.                                                       TCM0051
042800*----------------------------------------------------------------*
042900 7100-99-EXIT.                   EXIT.                            TCM0051
043000*----------------------------------------------------------------*
043100*----------------------------------------------------------------*
043200 7200-VERIFY-ORDER-MONITORED     SECTION.                         TCM0051
043300*----------------------------------------------------------------*
043400*VERIFIES THE MONITORED-TABLE-IN KEY NEVER MOVES BACKWARD -- SAME TCM0051
043500*REASON AS 7100-VERIFY-ORDER-SNAPSHOT ABOVE.                      TCM0051
043600    IF CHGMROW0-PK OF WRK-MONITORED-REG LESS WRK-MON-KEY-PREVIOUS TCM0051
043700       MOVE CHGMROW0-PK OF WRK-MONITORED-REG                      TCM0051
043800                                TO   WRK-ORDER-CHECK-PK           TCM0051
043900       MOVE WRK-ORDER-CHECK-X   TO   WRK-ERROR-CODE               TCM0051
044000       MOVE 'MONITORED-TABLE-IN IS OUT OF ORDER'                  TCM0051
044100                                TO   WRK-ERROR-MSG                TCM0051
044200       PERFORM 9999-CALL-ABEND-PGM                                TCM0051
044300    ELSE                                                          TCM0051
044400       MOVE CHGMROW0-PK OF WRK-MONITORED-REG                      TCM0051
044500                                TO   WRK-MON-KEY-PREVIOUS         TCM0051
044600    END-IF.                                                       TCM0051
044700*----------------------------------------------------------------*
044800 7200-99-EXIT.                   EXIT.                            TCM0051
044900*----------------------------------------------------------------*
045000*----------------------------------------------------------------*
045100*----------------------------------------------------------------*
045200*----------------------------------------------------------------*
045300 2150-CALL-CKSUMPGM               SECTION.
045400*----------------------------------------------------------------*
045500     MOVE 'CALLING CKSUMPGM'     TO   WRK-ERROR-MSG.

045600     CALL WRK-CKSUM-PGM          USING WRK-MONITORED-REG
045700                                        WRK-COMPUTED-CRC.
045800*----------------------------------------------------------------*
045900 2150-99-EXIT.                   EXIT.
046000*----------------------------------------------------------------*
046100*----------------------------------------------------------------*
046200 2200-SEARCH-SNAPSHOT             SECTION.
046300*----------------------------------------------------------------*
046400     MOVE 'NO '                  TO   WRK-FOUND-FLAG.
046500     MOVE ZEROS                  TO   WRK-FOUND-IDX.

046600     IF WRK-SNAPSHOT-COUNT       GREATER ZEROS
046700        SET WRK-CHK-IDX          TO 1
046800        SEARCH ALL WRK-SNAPSHOT-ENTRY
046900            AT END
047000                CONTINUE
047100            WHEN WRK-TBL-PK(WRK-CHK-IDX)
047200                     EQUAL CHGMROW0-PK OF WRK-MONITORED-REG
047300                AND WRK-TBL-TABLE-NAME(WRK-CHK-IDX)
047400                     EQUAL CFG-TABLE-NAME OF WRK-CONFIG-REG
047500                MOVE 'YES'       TO   WRK-FOUND-FLAG
047600                MOVE WRK-CHK-IDX TO   WRK-FOUND-IDX
047700        END-SEARCH
047800     END-IF.

047900     IF NOT WRK-ENTRY-FOUND
048000        AND WRK-APPEND-COUNT     GREATER ZEROS
048100        PERFORM 2250-SEARCH-APPEND-TAIL
048200            VARYING WRK-APPEND-IDX FROM 1 BY 1
048300            UNTIL WRK-APPEND-IDX > WRK-APPEND-COUNT
048400               OR WRK-ENTRY-FOUND
048500     END-IF.
048600*----------------------------------------------------------------*
048700 2200-99-EXIT.                   EXIT.
048800*----------------------------------------------------------------*
048900*----------------------------------------------------------------*
049000 2250-SEARCH-APPEND-TAIL          SECTION.
049100*----------------------------------------------------------------*
049200*ROWS INSERTED EARLIER IN THIS SAME RUN LIVE PAST WRK-SNAPSHOT-  *
049300*COUNT (WHICH ONLY BOUNDS THE SORTED PORTION LOADED FROM CHGCHK) *
049400*SO THEY ARE CHECKED HERE WITH A PLAIN LINEAR SEARCH.            *
049500     COMPUTE WRK-FOUND-IDX = WRK-SNAPSHOT-COUNT + WRK-APPEND-IDX.

049600     IF WRK-TBL-PK(WRK-FOUND-IDX)
049700              EQUAL CHGMROW0-PK OF WRK-MONITORED-REG
049800        AND WRK-TBL-TABLE-NAME(WRK-FOUND-IDX)
049900              EQUAL CFG-TABLE-NAME OF WRK-CONFIG-REG
050000        MOVE 'YES'               TO   WRK-FOUND-FLAG
050100     ELSE
050200        MOVE ZEROS               TO   WRK-FOUND-IDX
050300     END-IF.
050400*----------------------------------------------------------------*
050500 2250-99-EXIT.                   EXIT.
050600*----------------------------------------------------------------*
050700*----------------------------------------------------------------*
050800 2300-INSERT-SNAPSHOT             SECTION.
050900*----------------------------------------------------------------*
051000     ADD 1                       TO   WRK-APPEND-COUNT.
051100     ADD 1                       TO   WRK-NEXT-SNAP-ID.

051200     COMPUTE WRK-FOUND-IDX = WRK-SNAPSHOT-COUNT + WRK-APPEND-COUNT.

051300     MOVE WRK-NEXT-SNAP-ID        TO   WRK-TBL-ID(WRK-FOUND-IDX).
051400     MOVE CFG-TABLE-NAME OF WRK-CONFIG-REG
051500                                 TO   WRK-TBL-TABLE-NAME
051600                                           (WRK-FOUND-IDX).
051700     MOVE CHGMROW0-PK OF WRK-MONITORED-REG
051800                                 TO   WRK-TBL-PK(WRK-FOUND-IDX).
051900     MOVE WRK-COMPUTED-CRC        TO   WRK-TBL-CRC32(WRK-FOUND-IDX).

052000     ADD 1                       TO   WRK-INSERTED-COUNT.

052100     MOVE 'INSERT'                TO   CHGMAUD0-CHG-TYPE
052200                                           OF WRK-NEW-AUDIT-REG.
052300     PERFORM 2500-WRITE-AUDIT.
052400*----------------------------------------------------------------*
052500 2300-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 2400-COMPARE-AND-UPDATE          SECTION.                         TCM0011
052900*----------------------------------------------------------------*
053000     IF WRK-TBL-CRC32(WRK-FOUND-IDX) NOT EQUAL WRK-COMPUTED-CRC
053100        MOVE WRK-COMPUTED-CRC     TO   WRK-TBL-CRC32(WRK-FOUND-IDX)
053200        ADD 1                    TO   WRK-UPDATED-COUNT
053300        MOVE 'UPDATE'             TO   CHGMAUD0-CHG-TYPE           TCM0011
053400                                           OF WRK-NEW-AUDIT-REG
053500        PERFORM 2500-WRITE-AUDIT
053600     END-IF.
053700*----------------------------------------------------------------*
053800 2400-99-EXIT.                   EXIT.
053900*----------------------------------------------------------------*
054000*----------------------------------------------------------------*
054100 2500-WRITE-AUDIT                 SECTION.
054200*----------------------------------------------------------------*
054300*COMMON TO THE INSERT AND UPDATE BRANCHES -- CHGMAUD0-CHG-TYPE   *
054400*IS SET BY THE CALLER BEFORE THIS SECTION IS PERFORMED.          *
054500     ADD 1                       TO   WRK-NEXT-AUDIT-ID.

054600     MOVE WRK-NEXT-AUDIT-ID       TO   CHGMAUD0-ID
054700                                           OF WRK-NEW-AUDIT-REG.
054800     MOVE CFG-TABLE-NAME OF WRK-CONFIG-REG
054900                                 TO   CHGMAUD0-TABLE-NAME
055000                                           OF WRK-NEW-AUDIT-REG.
055100     MOVE CHGMROW0-PK OF WRK-MONITORED-REG
055200                                 TO   CHGMAUD0-PK
055300                                           OF WRK-NEW-AUDIT-REG.
055400     MOVE WRK-CHANGE-TIMESTAMP    TO   CHGMAUD0-CHG-DATE
055500                                           OF WRK-NEW-AUDIT-REG.

055600    PERFORM 8500-VALIDATE-AUDIT-REG.                              TCM0051

055700     MOVE WRK-NEW-AUDIT-REG       TO   FD-REG-AUDIT.

055800     WRITE FD-REG-AUDIT.

055900     MOVE 'WRITING AUDIT-FILE'   TO   WRK-ERROR-MSG.
056000     PERFORM 8400-TEST-FS-AUDIT.
056100*----------------------------------------------------------------*
056200 2500-99-EXIT.                   EXIT.
056300*----------------------------------------------------------------*
056400*----------------------------------------------------------------*
056500 3000-FINALIZE                   SECTION.
056600*----------------------------------------------------------------*
056700     CLOSE MONITORED-TABLE-IN.
056800     CLOSE AUDIT-FILE.

056900     COMPUTE WRK-SNAPSHOT-COUNT = WRK-SNAPSHOT-COUNT
057000                                 + WRK-APPEND-COUNT.

057100     IF WRK-SNAPSHOT-COUNT       GREATER ZEROS
057200        PERFORM 3100-SORT-SNAPSHOT-TABLE
057300     END-IF.

057400     PERFORM 3200-REWRITE-SNAPSHOT-FILE.

057500     DISPLAY '***************************'.
057600     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
057700     DISPLAY '***************************'.
057800     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
057900     DISPLAY '*COMPILED........:'
058000     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
058100     DISPLAY '*.................'
058200     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
058300     DISPLAY '*-------------------------*'.
058400     DISPLAY '*ROWS SCANNED........:' WRK-MONITORED-REGS-COUNTER
058500     '*'.
058600     DISPLAY '*ROWS INSERTED.......:' WRK-INSERTED-COUNT '*'.
058700     DISPLAY '*ROWS UPDATED........:' WRK-UPDATED-COUNT '*'.
058800     DISPLAY '*-------------------------*'.
058900     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
059000     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
059100     DISPLAY '***************************'.

059200     STOP RUN.
059300*----------------------------------------------------------------*
059400 3000-99-EXIT.                   EXIT.
059500*----------------------------------------------------------------*
059600*----------------------------------------------------------------*
059700 3100-SORT-SNAPSHOT-TABLE         SECTION.
059800*----------------------------------------------------------------*
059900*PLAIN BUBBLE SORT -- THE SNAPSHOT TABLE IS BATCH-SCALE (A FEW   *
060000*THOUSAND ROWS AT MOST), SO THIS RUNS IN WELL UNDER A SECOND.    *
060100     PERFORM 3110-SORT-OUTER-PASS
060200         VARYING WRK-SORT-I FROM 1 BY 1
060300         UNTIL WRK-SORT-I > WRK-SNAPSHOT-COUNT.
060400*----------------------------------------------------------------*
060500 3100-99-EXIT.                   EXIT.
060600*----------------------------------------------------------------*
060700*----------------------------------------------------------------*
060800 3110-SORT-OUTER-PASS             SECTION.
060900*----------------------------------------------------------------*
061000     PERFORM 3120-SORT-INNER-PASS
061100         VARYING WRK-SORT-J FROM 1 BY 1
061200         UNTIL WRK-SORT-J > (WRK-SNAPSHOT-COUNT - WRK-SORT-I).
061300*----------------------------------------------------------------*
061400 3110-99-EXIT.                   EXIT.
061500*----------------------------------------------------------------*
061600*----------------------------------------------------------------*
061700 3120-SORT-INNER-PASS             SECTION.
061800*----------------------------------------------------------------*
061900     IF WRK-TBL-PK(WRK-SORT-J) GREATER WRK-TBL-PK(WRK-SORT-J + 1)
062000        MOVE WRK-SNAPSHOT-ENTRY(WRK-SORT-J)
062100                                 TO   WRK-SORT-TEMP-ENTRY
062200        MOVE WRK-SNAPSHOT-ENTRY(WRK-SORT-J + 1)
062300                                 TO   WRK-SNAPSHOT-ENTRY(WRK-SORT-J)
062400        MOVE WRK-SORT-TEMP-ENTRY TO   WRK-SNAPSHOT-ENTRY
062500                                           (WRK-SORT-J + 1)
062600     END-IF.
062700*----------------------------------------------------------------*
062800 3120-99-EXIT.                   EXIT.
062900*----------------------------------------------------------------*
063000*----------------------------------------------------------------*
063100 3200-REWRITE-SNAPSHOT-FILE       SECTION.
063200*----------------------------------------------------------------*
063300     OPEN OUTPUT CHECKSUM-SNAPSHOT-FILE.

063400     MOVE 'OPEN FILE CHECKSUM-SNAPSHOT-FILE FOR REWRITE'
063500                                 TO   WRK-ERROR-MSG.
063600     PERFORM 8200-TEST-FS-SNAPSHOT.

063700     PERFORM 3210-WRITE-ONE-SNAPSHOT-ROW
063800         VARYING WRK-SORT-I FROM 1 BY 1
063900         UNTIL WRK-SORT-I > WRK-SNAPSHOT-COUNT.

064000     CLOSE CHECKSUM-SNAPSHOT-FILE.
064100*----------------------------------------------------------------*
064200 3200-99-EXIT.                   EXIT.
064300*----------------------------------------------------------------*
064400*----------------------------------------------------------------*
064500 3210-WRITE-ONE-SNAPSHOT-ROW      SECTION.
064600*----------------------------------------------------------------*
064700     MOVE WRK-SNAPSHOT-ENTRY(WRK-SORT-I) TO FD-REG-SNAPSHOT.

064800    PERFORM 8600-VALIDATE-SNAPSHOT-REG.                           TCM0051

064900     WRITE FD-REG-SNAPSHOT.

065000     MOVE 'WRITING CHECKSUM-SNAPSHOT-FILE'
065100                                 TO   WRK-ERROR-MSG.
065200     PERFORM 8200-TEST-FS-SNAPSHOT.
065300*----------------------------------------------------------------*
065400 3210-99-EXIT.                   EXIT.
065500*----------------------------------------------------------------*
065600*----------------------------------------------------------------*
065700 8100-TEST-FS-CONFIG             SECTION.
065800*----------------------------------------------------------------*
065900     IF WRK-FS-CONFIG            NOT EQUAL ZEROS AND 10
066000        MOVE WRK-FS-CONFIG       TO  WRK-ERROR-CODE
066100        PERFORM 9999-CALL-ABEND-PGM
066200     END-IF.
066300*----------------------------------------------------------------*
066400 8100-99-EXIT.                   EXIT.
066500*----------------------------------------------------------------*
066600*----------------------------------------------------------------*
066700 8200-TEST-FS-SNAPSHOT           SECTION.
066800*----------------------------------------------------------------*
066900     IF WRK-FS-SNAPSHOT          NOT EQUAL ZEROS AND 10
067000        MOVE WRK-FS-SNAPSHOT     TO  WRK-ERROR-CODE
067100        PERFORM 9999-CALL-ABEND-PGM
067200     END-IF.
067300*----------------------------------------------------------------*
067400 8200-99-EXIT.                   EXIT.
067500*----------------------------------------------------------------*
067600*----------------------------------------------------------------*
067700 8300-TEST-FS-MONITORED          SECTION.
067800*----------------------------------------------------------------*
067900     IF WRK-FS-MONITORED         NOT EQUAL ZEROS AND 10
068000        MOVE WRK-FS-MONITORED    TO  WRK-ERROR-CODE
068100        PERFORM 9999-CALL-ABEND-PGM
068200     END-IF.
068300*----------------------------------------------------------------*
068400 8300-99-EXIT.                   EXIT.
068500*----------------------------------------------------------------*
068600*----------------------------------------------------------------*
068700 8400-TEST-FS-AUDIT               SECTION.
068800*----------------------------------------------------------------*
068900     IF WRK-FS-AUDIT             NOT EQUAL ZEROS AND 10
069000        MOVE WRK-FS-AUDIT        TO  WRK-ERROR-CODE
069100        PERFORM 9999-CALL-ABEND-PGM
069200     END-IF.
069300*----------------------------------------------------------------*
069400 8400-99-EXIT.                   EXIT.
069500 8500-VALIDATE-AUDIT-REG         SECTION.                         TCM0051
069600*----------------------------------------------------------------*
069700*REJECTS AN INSERT/UPDATE AUDIT ROW MISSING A REQUIRED FIELD      TCM0051
069800*INSTEAD OF LETTING IT OUT TO AUDIT-FILE HALF-BUILT.              TCM0051
069900    IF CHGMAUD0-TABLE-NAME OF WRK-NEW-AUDIT-REG EQUAL SPACES      TCM0051
070000       MOVE 'AUDIT TABLE-NAME IS BLANK'                           TCM0051
070100                                TO   WRK-ERROR-MSG                TCM0051
070200       PERFORM 9999-CALL-ABEND-PGM                                TCM0051
070300    END-IF.                                                       TCM0051

070400    IF CHGMAUD0-PK OF WRK-NEW-AUDIT-REG EQUAL ZEROS               TCM0051
070500       MOVE 'AUDIT PRIMARY-KEY IS MISSING'                        TCM0051
070600                                TO   WRK-ERROR-MSG                TCM0051
070700       PERFORM 9999-CALL-ABEND-PGM                                TCM0051
070800    END-IF.                                                       TCM0051

070900    IF CHGMAUD0-CHG-TYPE OF WRK-NEW-AUDIT-REG EQUAL SPACES        TCM0051
071000       MOVE 'AUDIT CHANGE-TYPE IS MISSING'                        TCM0051
071100                                TO   WRK-ERROR-MSG                TCM0051
071200       PERFORM 9999-CALL-ABEND-PGM                                TCM0051
071300    END-IF.                                                       TCM0051
071400*----------------------------------------------------------------*
071500 8500-99-EXIT.                   EXIT.                            TCM0051
071600*----------------------------------------------------------------*
071700*----------------------------------------------------------------*
071800 8600-VALIDATE-SNAPSHOT-REG      SECTION.                         TCM0051
071900*----------------------------------------------------------------*
072000*REJECTS A SNAPSHOT ROW MISSING A REQUIRED FIELD BEFORE IT GOES   TCM0051
072100*BACK OUT TO CHECKSUM-SNAPSHOT-FILE AT REWRITE TIME.              TCM0051
072200    IF WRK-TBL-TABLE-NAME(WRK-SORT-I) EQUAL SPACES                TCM0051
072300       MOVE 'SNAPSHOT TABLE-NAME IS BLANK'                        TCM0051
072400                                TO   WRK-ERROR-MSG                TCM0051
072500       PERFORM 9999-CALL-ABEND-PGM                                TCM0051
072600    END-IF.                                                       TCM0051

072700    IF WRK-TBL-PK(WRK-SORT-I) EQUAL ZEROS                         TCM0051
072800       MOVE 'SNAPSHOT PRIMARY-KEY IS MISSING'                     TCM0051
072900                                TO   WRK-ERROR-MSG                TCM0051
073000       PERFORM 9999-CALL-ABEND-PGM                                TCM0051
073100    END-IF.                                                       TCM0051

073200    IF WRK-TBL-CRC32(WRK-SORT-I) EQUAL ZEROS                      TCM0051
073300       MOVE 'SNAPSHOT CRC32 IS MISSING'                           TCM0051
073400                                TO   WRK-ERROR-MSG                TCM0051
073500       PERFORM 9999-CALL-ABEND-PGM                                TCM0051
073600    END-IF.                                                       TCM0051
073700*----------------------------------------------------------------*
073800 8600-99-EXIT.                   EXIT.                            TCM0051
073900*----------------------------------------------------------------*
074000*----------------------------------------------------------------*
074100*----------------------------------------------------------------*
074200*----------------------------------------------------------------*
074300 9100-GET-DATE-TIME              SECTION.
074400*----------------------------------------------------------------*
074500     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
074600     MOVE YY                     TO YYYY-FORMATTED
074700                                     WRK-CTS-YYYY.
074800     MOVE MM                     TO MM-FORMATTED
074900                                     WRK-CTS-MM.
075000     MOVE DD                     TO DD-FORMATTED
075100                                     WRK-CTS-DD.
075200     ADD  2000                   TO YYYY-FORMATTED
075300                                     WRK-CTS-YYYY.                 TCM0033

075400     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
075500     MOVE HOUR                   TO HOUR-FORMATTED
075600                                     WRK-CTS-HH.
075700     MOVE MINUTE                 TO MINUTE-FORMATTED
075800                                     WRK-CTS-MIN.
075900     MOVE SECOND                 TO SECOND-FORMATTED
076000                                     WRK-CTS-SS.
076100     MULTIPLY HUNDREDTH BY 10000 GIVING WRK-CTS-MICRO.
076200*----------------------------------------------------------------*
076300 9100-99-EXIT.                   EXIT.
076400*----------------------------------------------------------------*
076500*----------------------------------------------------------------*
076600 9999-CALL-ABEND-PGM             SECTION.
076700*----------------------------------------------------------------*
076800     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
076900     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
077000     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
077100*----------------------------------------------------------------*
077200 9999-99-EXIT.                   EXIT.
077300*----------------------------------------------------------------*

